000100************************************************************
000200* FSPMST.DD.CBL
000300* FERTILIZER ISSUED-TO-GROWER LEDGER - APPEND-ONLY.  ONE
000400* ROW PER SUPPLY TRANSACTION.  SCANNED BY GROWER/TYPE/DATE
000500* RANGE - NO KEYED ACCESS.
000600************************************************************
000700 01  FSP-LEDGER-REC.
000800     05  FSP-BOOK-NUMBER                 PIC X(20).
000900     05  FSP-TYPE-CODE                   PIC X(10).
001000     05  FSP-SUPPLY-DATE.
001100         10  FSP-SUPPLY-DATE-CCYY        PIC 9(04).
001200         10  FSP-SUPPLY-DATE-MM          PIC 9(02).
001300         10  FSP-SUPPLY-DATE-DD          PIC 9(02).
001400     05  FSP-SUPPLY-DATE-R REDEFINES FSP-SUPPLY-DATE.
001500         10  FILLER                      PIC 9(02).
001600         10  FSP-SUPPLY-DATE-YY          PIC 9(02).
001700         10  FSP-SUPPLY-DATE-MM-R        PIC 9(02).
001800         10  FSP-SUPPLY-DATE-DD-R        PIC 9(02).
001900     05  FSP-QUANTITY-KG                 PIC S9(8)V99 COMP-3.
002000     05  FSP-BAGS-COUNT                  PIC 9(06).
002100     05  FSP-BAG-SIZE-KG                 PIC S9(4)V99 COMP-3.
002200     05  FILLER                          PIC X(15).
