000100************************************************************
000200* FSTMST.DD.CBL
000300* FERTILIZER RECEIVED-STOCK LEDGER - ONE ROW PER TYPE +
000400* YEAR/MONTH + BAG-SIZE.  MAINTAINED BY TBFRT400 ADD-STOCK
000500* LOGIC - CUMULATIVE KG/BAGS RECEIVED, NOT A TRANSACTION
000600* LOG.
000700************************************************************
000800 01  FST-LEDGER-REC.
000900     05  FST-KEY-FIELDS.
001000         10  FST-TYPE-CODE               PIC X(10).
001100         10  FST-YEAR-MONTH.
001200             15  FST-YEAR                PIC 9(04).
001300             15  FST-MONTH               PIC 9(02).
001400         10  FST-PERIOD-R REDEFINES FST-YEAR-MONTH
001500                                          PIC 9(06).
001600         10  FST-BAG-SIZE-KG             PIC S9(4)V99 COMP-3.
001700     05  FST-STOCK-ADDED-KG              PIC S9(8)V99 COMP-3.
001800     05  FST-BAGS-ADDED                  PIC 9(06).
001900     05  FILLER                          PIC X(20).
