000100************************************************************
000200* APSMST.DD.CBL
000300* APPLICATION SETTINGS - ONE ROW PER SETTING KEY.  TBINV100
000400* READS ONLY THE 'AUTO_ARREARS_CARRY_FORWARD' ROW - SEE
000500* RULE 6.
000600************************************************************
000700 01  APS-SETTING-REC.
000800     05  APS-SETTING-KEY                 PIC X(30).
000900     05  APS-SETTING-VALUE               PIC X(10).
001000*        COMPARE CASE-INSENSITIVE - VALUE MAY ARRIVE AS
001100*        'true', 'True' OR 'TRUE' FROM THE UPSTREAM ADMIN
001200*        SCREEN.
001300     05  APS-SETTING-VALUE-UC            PIC X(10).
001400     05  FILLER                          PIC X(20).
