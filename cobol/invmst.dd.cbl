000100************************************************************
000200* INVMST.DD.CBL
000300* MONTHLY GROWER INVOICE - THE BATCH'S PRIMARY OUTPUT.
000400* ONE ROW PER GROWER PER YEAR/MONTH, WRITTEN OR REWRITTEN
000500* IN PLACE BY TBINV100 (KEY = BOOK-NUMBER + YEAR + MONTH -
000600* SEE RULE 8, IDEMPOTENT REGENERATION).  ALSO RE-READ BY
000700* TBINV100 FOR THE PRIOR PERIOD WHEN CARRYING ARREARS
000800* FORWARD.
000900************************************************************
001000 01  INV-MASTER-REC.
001100     05  INV-KEY-FIELDS.
001200         10  INV-BOOK-NUMBER             PIC X(20).
001300         10  INV-YEAR-MONTH.
001400             15  INV-YEAR                PIC 9(04).
001500             15  INV-MONTH               PIC 9(02).
001600         10  INV-PERIOD-R REDEFINES INV-YEAR-MONTH
001700                                          PIC 9(06).
001800     05  INV-NAME-FIELDS.
001900         10  INV-CUSTOMER-NAME           PIC X(60).
002000         10  INV-CUSTOMER-NAME-SINHALA   PIC X(60).
002100     05  INV-COLLECTION-FIELDS.
002200         10  INV-GRADE1-KG               PIC S9(8)V99 COMP-3.
002300         10  INV-GRADE2-KG               PIC S9(8)V99 COMP-3.
002400         10  INV-TOTAL-KG                PIC S9(8)V99 COMP-3.
002500         10  INV-SUPPLY-DEDUCT-PCT       PIC S9(3)V99 COMP-3.
002600         10  INV-SUPPLY-DEDUCT-KG        PIC S9(8)V99 COMP-3.
002700         10  INV-PAYABLE-KG              PIC S9(8)V99 COMP-3.
002800     05  INV-RATE-FIELDS.
002900         10  INV-GRADE1-RATE             PIC S9(8)V99 COMP-3.
003000         10  INV-GRADE2-RATE             PIC S9(8)V99 COMP-3.
003100     05  INV-AMOUNT-FIELDS.
003200         10  INV-GRADE1-AMOUNT           PIC S9(8)V99 COMP-3.
003300         10  INV-GRADE2-AMOUNT           PIC S9(8)V99 COMP-3.
003400         10  INV-TOTAL-AMOUNT            PIC S9(8)V99 COMP-3.
003500     05  INV-DEDUCTION-FIELDS.
003600*        SEE DED-PRESENCE-SWITCHES IN DEDMST.DD.CBL - WHEN
003700*        NO DEDUCTION ROW EXISTS THIS MONTH, LAST-MONTH
003800*        ARREARS STAYS UNSET (VALUE ZERO, SW BELOW 'A')
003900*        RATHER THAN COUNTING AS AN EXPLICIT ZERO ARREARS.
004000         10  INV-ARREARS-SW              PIC X(01) VALUE 'A'.
004100             88  INV-ARREARS-SET             VALUE 'S'.
004200         10  INV-LAST-MONTH-ARREARS      PIC S9(8)V99 COMP-3.
004300         10  INV-ADVANCE-AMOUNT          PIC S9(8)V99 COMP-3.
004400         10  INV-LOAN-AMOUNT             PIC S9(8)V99 COMP-3.
004500         10  INV-FERTILIZER1-AMOUNT      PIC S9(8)V99 COMP-3.
004600         10  INV-FERTILIZER2-AMOUNT      PIC S9(8)V99 COMP-3.
004700         10  INV-TEA-PACKETS-COUNT       PIC 9(05).
004800         10  INV-TEA-PACKETS-TOTAL       PIC S9(8)V99 COMP-3.
004900         10  INV-AGROCHEMICALS-AMOUNT    PIC S9(8)V99 COMP-3.
005000     05  INV-TRANSPORT-FIELDS.
005100         10  INV-TRANSPORT-RATE-PER-KG   PIC S9(6)V99 COMP-3.
005200         10  INV-TRANSPORT-DEDUCTION     PIC S9(8)V99 COMP-3.
005300         10  INV-TRANSPORT-EXEMPT-SW     PIC X(01).
005400             88  INV-TRANSPORT-EXEMPT        VALUE 'Y'.
005500             88  INV-TRANSPORT-NOT-EXEMPT    VALUE 'N'.
005600     05  INV-STAMP-FEE                   PIC S9(6)V99 COMP-3.
005700     05  INV-OTHER-FIELDS.
005800         10  INV-OTHER-DEDUCTIONS        PIC S9(8)V99 COMP-3.
005900         10  INV-OTHER-DEDUCTIONS-NOTE   PIC X(200).
006000     05  INV-TOTAL-DEDUCTIONS            PIC S9(8)V99 COMP-3.
006100     05  INV-NET-AMOUNT                  PIC S9(8)V99 COMP-3.
006200     05  INV-STATUS                      PIC X(01).
006300         88  INV-STATUS-GENERATED            VALUE 'G'.
006400         88  INV-STATUS-PAID                 VALUE 'P'.
006500         88  INV-STATUS-CANCELLED            VALUE 'C'.
006600     05  FILLER                          PIC X(40).
