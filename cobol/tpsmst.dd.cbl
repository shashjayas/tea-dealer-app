000100************************************************************
000200* TPSMST.DD.CBL
000300* TEA-PACKET RECEIVED-STOCK LEDGER - ONE ROW PER TYPE +
000400* YEAR/MONTH + PACKET-WEIGHT.  MAINTAINED BY TBPKT500
000500* ADD-STOCK LOGIC - CUMULATIVE PACKETS RECEIVED.
000600************************************************************
000700 01  TPS-LEDGER-REC.
000800     05  TPS-KEY-FIELDS.
000900         10  TPS-TYPE-CODE               PIC X(10).
001000         10  TPS-YEAR-MONTH.
001100             15  TPS-YEAR                PIC 9(04).
001200             15  TPS-MONTH               PIC 9(02).
001300         10  TPS-PERIOD-R REDEFINES TPS-YEAR-MONTH
001400                                          PIC 9(06).
001500         10  TPS-PACKET-WEIGHT-GRAMS     PIC S9(6)V99 COMP-3.
001600     05  TPS-PACKETS-ADDED               PIC 9(07).
001700     05  FILLER                          PIC X(20).
