000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBPKT500.
000300 AUTHOR.        K D FONSEKA.
000400 INSTALLATION.  LANKA LEAF COLLECTORS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED.
000800****************************************************************
000900*                     C H A N G E   L O G
001000****************************************************************
001100* 02/06/91 KDF  ORIGINAL - POSTS THE PACKET STORE'S DAILY
001200*               EXTRACT AGAINST THE RECEIVED-STOCK LEDGER AND
001300*               APPENDS ISSUE ROWS TO THE GROWER SUPPLY LOG.
001400*               SIBLING OF TBFRT400 - SAME SHAPE, PACKET
001500*               FIELDS INSTEAD OF FERTILIZER FIELDS.
001600* 09/13/91 KDF  PACKET-WEIGHT ADDED TO THE STOCK LEDGER KEY -
001700*               MIXED WEIGHTS OF THE SAME TYPE WERE BEING
001800*               LUMPED TOGETHER.  REQ #1263.
001900* 06/02/93 SJP  UNKNOWN TRANSACTION TYPE NOW REJECTED AND
002000*               COUNTED INSTEAD OF ABENDING THE RUN.
002100* 02/09/96 WRM  PACKET-WEIGHT MADE OPTIONAL ON THE SUPPLY
002200*               VARIANT - SOME GROWERS ARE ISSUED LOOSE
002300*               PACKETS COUNTED BUT NOT WEIGHED.  REQ #1452.
002400* 12/03/98 KDF  Y2K REMEDIATION - PKT-TRAN-YEAR AND THE STOCK
002500*               LEDGER YEAR FIELDS EXPANDED TO 4 DIGITS.
002600* 07/17/00 RMJ  DISPLAY TRANSACTION COUNTS AT END-RTN FOR THE
002700*               STORE MANAGER.
002800****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100*
003200*    CLASS VALID-TRAN-TYPE CATCHES ANYTHING THE EXTRACT SENDS
003300*    OTHER THAN A RECEIPT (R) OR A SUPPLY ISSUE (S) - SAME
003400*    06/02/93 FIX AS TBFRT400.  UPSI-0 IS A DIAGNOSTIC TRACE
003500*    SWITCH, LEFT OFF IN NORMAL PRODUCTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-TRAN-TYPE IS 'R' 'S'
003900     UPSI-0 ON STATUS IS TRACE-EACH-TRAN
004000            OFF STATUS IS NO-TRACE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400*    DAILY EXTRACT FROM THE PACKET STORE - RECEIPTS AND
004500*    ISSUES INTERLEAVED, ONE ROW PER TRANSACTION.
004600     SELECT PKT-TRAN-FILE ASSIGN TO PKTTRAN
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-TRAN-STATUS.
004900*
005000*    RECEIVED-STOCK LEDGER - ONE ROW PER PACKET TYPE PER
005100*    PERIOD PER PACKET-WEIGHT, RANDOM-KEYED SINCE 09/13/91.
005200     SELECT TPS-FILE ASSIGN TO TPSMSTR
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS RANDOM
005500         RECORD KEY IS TPS-KEY-FIELDS
005600         FILE STATUS IS WS-TPS-STATUS.
005700*
005800*    GROWER SUPPLY LOG - APPEND-ONLY, ONE ROW PER ISSUE.
005900     SELECT TPY-FILE ASSIGN TO TPYLDGR
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-TPY-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600*    SEE PKTTRAN.DD.CBL - EXTRACT ROW SHAPE, TRAN-TYPE 'R' OR
006700*    'S' DRIVES WHICH PARAGRAPH BELOW HANDLES THE ROW.
006800 FD  PKT-TRAN-FILE
006900     RECORD CONTAINS 76 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 COPY 'PKTTRAN.DD.CBL'.
007200*
007300*    SEE TPSMST.DD.CBL - PACKETS-ADDED IS A RUNNING
007400*    CUMULATIVE TOTAL FOR THE TYPE/PERIOD/WEIGHT.
007500 FD  TPS-FILE
007600     RECORD CONTAINS 48 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 COPY 'TPSMST.DD.CBL'.
007900*
008000*    SEE TPYMST.DD.CBL - ONE SUPPLY-ISSUE ROW PER WRITE.
008100*    WEIGHT-PRESENT-SW IS 'N' WHEN THE ISSUE WAS LOOSE
008200*    PACKETS, COUNTED BUT NEVER PUT ON THE SCALE - REQ #1452.
008300 FD  TPY-FILE
008400     RECORD CONTAINS 72 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 COPY 'TPYMST.DD.CBL'.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000*    FILE-STATUS BYTES FOR ALL THREE FILES THIS PROGRAM OPENS.
009100 01  WS-STATUSES.
009200     05  WS-TRAN-STATUS                   PIC X(02).
009300         88  WS-TRAN-OK                       VALUE '00'.
009400         88  WS-TRAN-EOF                      VALUE '10'.
009500     05  WS-TPS-STATUS                    PIC X(02).
009600         88  WS-TPS-OK                        VALUE '00'.
009700         88  WS-TPS-NOTFND                    VALUE '23'.
009800*        TPY-FILE IS SEQUENTIAL EXTEND-MODE ONLY - NO 88s
009900*        NEEDED, THE STATUS IS ONLY EVER CHECKED IN A TRACE.
010000     05  WS-TPY-STATUS                    PIC X(02).
010100     05  FILLER                           PIC X(02).
010200*
010300*    OLD-STYLE STANDALONE EOF SWITCH - PREDATES THE
010400*    STATUS-BYTE 88-LEVELS ABOVE.
010500 77  WS-TRAN-EOF-SW                       PIC 9(01) VALUE 0.
010600*
010700*    WS-TPS-NEW-ROW-SW TELLS 2000-ADD-STOCK WHETHER THIS
010800*    TYPE/PERIOD/WEIGHT COMBINATION HAS EVER BEEN SEEN
010900*    BEFORE - A NEW COMBINATION IS WRITTEN, AN EXISTING ONE
011000*    IS REWRITTEN WITH ITS RUNNING TOTAL BUMPED.
011100 01  WS-SWITCHES.
011200     05  WS-TPS-NEW-ROW-SW                PIC X(01) VALUE 'N'.
011300         88  WS-TPS-IS-NEW-ROW                VALUE 'Y'.
011400     05  FILLER                           PIC X(01).
011500*
011600*    SCRATCH FIELD FOR THE SUPPLY-LOG TOTAL-WEIGHT
011700*    CALCULATION - ONLY COMPUTED WHEN THE ISSUE WAS ACTUALLY
011800*    WEIGHED (SEE PKT-TRAN-WEIGHT-PRESENT BELOW).
011900 01  WS-CALC-FIELDS                 COMP-3.
012000*        GRAMS, NOT KILOGRAMS - PACKET WEIGHTS ARE SMALL
012100*        ENOUGH THAT THE ESTATE OFFICE HAS ALWAYS RECORDED
012200*        THEM IN GRAMS, UNLIKE THE BULK FERTILIZER BAGS ON
012300*        TBFRT400 WHICH ARE KEPT IN KILOGRAMS.
012400     05  WS-SUPPLY-TOTAL-WEIGHT-GRAMS      PIC S9(8)V99.
012500     05  FILLER                           PIC X(01).
012600*
012700*    OLD-STYLE SIX-DIGIT PERIOD FIELDS - KEPT FOR A REPORT
012800*    THAT ONCE READ THIS AREA DIRECTLY OFF A CORE DUMP DURING
012900*    A LATE-90S OUTAGE.  NOT CURRENTLY WIRED INTO ANY MOVE.
013000 01  WS-OLD-STYLE-PERIOD-FIELDS.
013100     05  WS-OLD-STYLE-PERIOD              PIC 9(06).
013200     05  WS-OLD-STYLE-PERIOD-R REDEFINES
013300             WS-OLD-STYLE-PERIOD.
013400         10  WS-OLD-STYLE-YY               PIC 9(02).
013500         10  WS-OLD-STYLE-MM               PIC 9(02).
013600         10  WS-OLD-STYLE-SEQ               PIC 9(02).
013700     05  FILLER                           PIC X(02).
013800*
013900*    TRANSACTION COUNTS FOR THE 07/17/00 END-RTN ADDITION.
014000 01  WS-COUNTERS                    COMP-3.
014100     05  WS-TRANS-READ                    PIC 9(07) VALUE 0.
014200     05  WS-STOCK-TRANS-DONE              PIC 9(07) VALUE 0.
014300     05  WS-SUPPLY-TRANS-DONE             PIC 9(07) VALUE 0.
014400     05  WS-TRANS-REJECTED                PIC 9(07) VALUE 0.
014500     05  FILLER                           PIC X(01).
014600*
014700 PROCEDURE DIVISION.
014800*
014900*    MAIN-LINE - THE PACKET STORE'S DAILY EXTRACT DRIVES THE
015000*    RUN.  TPS-FILE OPENS I-O SINCE ITS ROWS ARE READ AND
015100*    REWRITTEN IN PLACE; TPY-FILE OPENS EXTEND SINCE IT IS
015200*    APPEND-ONLY.
015300 0100-MAIN-LINE.
015400     DISPLAY '* * * TBPKT500 - TEA PACKET LEDGER RUN * * *'.
015500     OPEN INPUT PKT-TRAN-FILE
015600     OPEN I-O   TPS-FILE
015700     OPEN EXTEND TPY-FILE.
015800     PERFORM 0300-READ-TRAN.
015900     PERFORM 1000-PROCESS-TRAN THRU 1000-EXIT
016000         UNTIL WS-TRAN-EOF-SW = 1.
016100     PERFORM 9900-END-RTN.
016200*
016300*    SEQUENTIAL READ OF THE DAY'S EXTRACT.
016400 0300-READ-TRAN.
016500     READ PKT-TRAN-FILE
016600         AT END MOVE 1 TO WS-TRAN-EOF-SW.
016700     IF WS-TRAN-OK
016800         ADD 1 TO WS-TRANS-READ.
016900*
017000*    DISPATCH ON TRANSACTION TYPE - RECEIPT (STOCK-IN) OR
017100*    SUPPLY (ISSUE TO A GROWER).  ANYTHING ELSE IS REJECTED
017200*    AND COUNTED RATHER THAN ABENDING THE RUN - 06/02/93 FIX.
017300 1000-PROCESS-TRAN.
017400     IF PKT-TRAN-RECEIPT
017500         PERFORM 2000-ADD-STOCK THRU 2000-EXIT
017600     ELSE
017700     IF PKT-TRAN-SUPPLY
017800         PERFORM 3000-RECORD-SUPPLY THRU 3000-EXIT
017900     ELSE
018000         DISPLAY '!! REJECTED - UNKNOWN TRAN TYPE '
018100                 PKT-TRAN-TYPE
018200         ADD 1 TO WS-TRANS-REJECTED.
018300     PERFORM 0300-READ-TRAN.
018400 1000-EXIT.
018500     EXIT.
018600*
018700*    RULE - ADD-STOCK.  ONE ROW PER TYPE + PERIOD + WEIGHT,
018800*    PACKETS-ADDED IS A RUNNING CUMULATIVE TOTAL, NOT A
018900*    TRANSACTION LOG.  A ROW NOT FOUND ON READ IS A NEW
019000*    COMBINATION AND STARTS THE TOTAL AT ZERO BEFORE THE ADD
019100*    BELOW.
019200 2000-ADD-STOCK.
019300*        RESET THE NEW-ROW SWITCH EVERY CALL - NOT
019400*        SELF-CLEARING.
019500     MOVE 'N' TO WS-TPS-NEW-ROW-SW.
019600     MOVE PKT-TRAN-TYPE-CODE            TO TPS-TYPE-CODE.
019700     MOVE PKT-TRAN-PERIOD               TO TPS-YEAR-MONTH.
019800     MOVE PKT-TRAN-PACKET-WEIGHT-GRAMS  TO
019900             TPS-PACKET-WEIGHT-GRAMS.
020000*        KEY IS TYPE + PERIOD + PACKET-WEIGHT (SINCE
020100*        09/13/91) - NOT FOUND MEANS FIRST RECEIPT OF THE
020200*        PERIOD FOR THIS TYPE/WEIGHT COMBINATION.
020300     READ TPS-FILE
020400         INVALID KEY
020500             MOVE 'Y' TO WS-TPS-NEW-ROW-SW
020600             MOVE ZERO TO TPS-PACKETS-ADDED.
020700*        PACKETS-ADDED - A SIMPLE RUNNING COUNT, UNLIKE
020800*        TBFRT400 WHICH ALSO TRACKS A WEIGHT TOTAL, SINCE
020900*        THE PACKET STORE'S OWN COUNT IS WHAT THE ESTATE
021000*        OFFICE RECONCILES AGAINST, NOT A COMPUTED WEIGHT.
021100     ADD PKT-TRAN-PACKETS-COUNT TO TPS-PACKETS-ADDED.
021200*        NEW COMBINATION - WRITE; OTHERWISE REWRITE THE
021300*        EXISTING RUNNING-TOTAL ROW IN PLACE.
021400     IF WS-TPS-IS-NEW-ROW
021500         WRITE TPS-LEDGER-REC
021600             INVALID KEY
021700                 DISPLAY '!! WRITE FAILED - ' TPS-TYPE-CODE
021800     ELSE
021900         REWRITE TPS-LEDGER-REC
022000             INVALID KEY
022100                 DISPLAY '!! REWRITE FAILED - ' TPS-TYPE-CODE.
022200     ADD 1 TO WS-STOCK-TRANS-DONE.
022300 2000-EXIT.
022400     EXIT.
022500*
022600*    RULE - RECORD-SUPPLY.  APPEND-ONLY - PACKET-WEIGHT AND
022700*    TOTAL-WEIGHT ARE OPTIONAL - SOME GROWERS TAKE COUNTED
022800*    PACKETS THAT ARE NEVER WEIGHED (REQ #1452 OF 02/09/96).
022900*    THE SUPPLY LOG IS NEVER READ BACK BY THIS PROGRAM, ONLY
023000*    BY TBDED200'S DEDUCTION SNAPSHOT AND AD-HOC REPORTS.
023100 3000-RECORD-SUPPLY.
023200     MOVE PKT-TRAN-BOOK-NUMBER   TO TPY-BOOK-NUMBER.
023300     MOVE PKT-TRAN-TYPE-CODE     TO TPY-TYPE-CODE.
023400     MOVE PKT-TRAN-SUPPLY-DATE   TO TPY-SUPPLY-DATE.
023500     MOVE PKT-TRAN-PACKETS-COUNT TO TPY-PACKETS-COUNT.
023600*        WEIGHED ISSUE - CARRY THE PER-PACKET WEIGHT AND
023700*        COMPUTE THE TOTAL; UNWEIGHED ISSUE - ZERO BOTH
023800*        WEIGHT FIELDS AND FLAG THE ROW SO A LATER REPORT
023900*        DOESN'T MISTAKE THE ZERO FOR AN ACTUAL WEIGHING.
024000     IF PKT-TRAN-WEIGHT-PRESENT
024100         MOVE 'Y' TO TPY-WEIGHT-PRESENT-SW
024200         MOVE PKT-TRAN-PACKET-WEIGHT-GRAMS TO
024300                 TPY-PACKET-WEIGHT-GRAMS
024400         COMPUTE WS-SUPPLY-TOTAL-WEIGHT-GRAMS ROUNDED =
024500             PKT-TRAN-PACKET-WEIGHT-GRAMS *
024600             PKT-TRAN-PACKETS-COUNT
024700         MOVE WS-SUPPLY-TOTAL-WEIGHT-GRAMS TO
024800                 TPY-TOTAL-WEIGHT-GRAMS
024900     ELSE
025000         MOVE 'N' TO TPY-WEIGHT-PRESENT-SW
025100         MOVE ZERO TO TPY-PACKET-WEIGHT-GRAMS
025200                       TPY-TOTAL-WEIGHT-GRAMS.
025300     WRITE TPY-LEDGER-REC.
025400     ADD 1 TO WS-SUPPLY-TRANS-DONE.
025500 3000-EXIT.
025600     EXIT.
025700*
025800*    END-OF-RUN SUMMARY FOR THE STORE MANAGER - ADDED
025900*    07/17/00 SO THE COUNTS NO LONGER HAD TO BE PULLED BY
026000*    HAND FROM THE JOB LOG.
026100 9900-END-RTN.
026200*        READ COUNT INCLUDES BOTH RECEIPT AND SUPPLY ROWS,
026300*        AND ANY REJECTED ROWS AS WELL.
026400     DISPLAY 'TBPKT500 - TRANSACTIONS READ  : ' WS-TRANS-READ.
026500     DISPLAY 'TBPKT500 - STOCK ROWS POSTED  : '
026600         WS-STOCK-TRANS-DONE.
026700     DISPLAY 'TBPKT500 - SUPPLY ROWS POSTED : '
026800         WS-SUPPLY-TRANS-DONE.
026900*        REJECTED COUNT SHOULD BE ZERO ON A CLEAN NIGHT.
027000     DISPLAY 'TBPKT500 - TRANSACTIONS REJECTED: '
027100         WS-TRANS-REJECTED.
027200     CLOSE PKT-TRAN-FILE TPS-FILE TPY-FILE.
027300     STOP RUN.
