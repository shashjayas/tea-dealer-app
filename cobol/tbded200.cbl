000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBDED200.
000300 AUTHOR.        S J PERERA.
000400 INSTALLATION.  LANKA LEAF COLLECTORS - DATA PROCESSING.
000500 DATE-WRITTEN.  11/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED.
000800****************************************************************
000900*                     C H A N G E   L O G
001000****************************************************************
001100* 11/02/89 SJP  ORIGINAL - RE-TOTALS THE DEDUCTION MASTER
001200*               AFTER THE CLERKS KEY IN ADVANCES/LOANS SO
001300*               TBINV100 DOESN'T HAVE TO ADD NINE FIELDS.
001400* 03/19/90 SJP  ADDED TEA-PACKETS-TOTAL TO THE DEDUCTION SUM -
001500*               WAS BEING LEFT OUT OF TOTAL-DEDUCTIONS.
001600* 08/07/91 WRM  NET-AMOUNT NOW ONLY COMPUTED WHEN THE MONTH'S
001700*               COLLECTION TOTAL HAS BEEN POSTED FROM
001800*               TBINV100 - OTHERWISE LEAVE IT ZERO.  REQ #1241.
001900* 02/14/93 KDF  AGROCHEMICALS-AMOUNT FIELD ADDED TO THE SUM
002000*               PER ESTATE OFFICE REQUEST.  REQ #1361.
002100* 09/26/94 SJP  OTHER-DEDUCTIONS ADDED TO THE SUM ALONG WITH
002200*               ITS FREE-TEXT NOTE FIELD.  REQ #1402.
002300* 04/11/96 RMJ  RUN NOW PROCESSES THE WHOLE FILE IN ONE PASS
002400*               INSTEAD OF ONE BOOK NUMBER AT A TIME FROM THE
002500*               OPERATOR SCREEN - MUCH FASTER AT MONTH END.
002600* 12/03/98 KDF  Y2K REMEDIATION - DED-YEAR EXPANDED TO 4
002700*               DIGITS.  NO WINDOWING LOGIC IN THIS PROGRAM.
002800* 06/21/00 RMJ  DISPLAY RECORD COUNT EVERY 1000 RECORDS FOR
002900*               THE NIGHT OPERATOR.
003000****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*
003400*    UPSI-1 IS A MAINTENANCE SWITCH FOR THE NIGHT OPERATOR -
003500*    LEFT OFF FOR THE NORMAL MONTHLY RUN.  TURNING IT ON FORCES
003600*    EVERY ROW TO BE RE-TOTALED EVEN IF NOTHING CHANGED SINCE
003700*    THE LAST PASS, WHICH IS ONLY NEEDED AFTER A DEDUCTION
003800*    FIELD DEFINITION CHANGES.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-ARREARS-SW-CODE IS 'A' 'P'
004200     UPSI-1 ON STATUS IS FORCE-RECALC-ALL
004300            OFF STATUS IS SKIP-UNCHANGED-ROWS.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700*    DEDUCTION MASTER - ONE ROW PER BOOK NUMBER PER PERIOD,
004800*    KEYED FOR TBINV100'S RANDOM READ BUT WALKED HERE
004900*    SEQUENTIALLY SINCE 04/11/96.
005000     SELECT DED-FILE ASSIGN TO DEDMSTR
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS SEQUENTIAL
005300         RECORD KEY IS DED-KEY-FIELDS
005400         FILE STATUS IS WS-DED-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900*    SEE DEDMST.DD.CBL FOR THE FULL DEDUCTION-FIELD LAYOUT -
006000*    NINE DEDUCTION AMOUNTS PLUS THE ARREARS-PRESENCE SWITCH
006100*    AND THE MONTH-TOTAL SNAPSHOT POSTED BACK BY TBINV100.
006200 FD  DED-FILE
006300     RECORD CONTAINS 334 CHARACTERS
006400     LABEL RECORDS ARE STANDARD.
006500 COPY 'DEDMST.DD.CBL'.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900*    FILE-STATUS BYTE FOR THE DEDUCTION MASTER.
007000 01  WS-DED-STATUS                       PIC X(02).
007100     88  WS-DED-OK                           VALUE '00'.
007200     88  WS-DED-EOF                          VALUE '10'.
007300*
007400*    WS-MONTH-TOTAL-PRESENT-SW IS SET EACH TIME 1200-CALC-NET
007500*    RUNS - IT REFLECTS WHETHER TBINV100 HAS ALREADY POSTED
007600*    THIS PERIOD'S COLLECTION TOTAL BACK ONTO THE ROW.
007700 01  WS-SWITCHES.
007800     05  WS-DED-EOF-SW                    PIC 9(01) VALUE 0.
007900     05  WS-MONTH-TOTAL-PRESENT-SW        PIC X(01) VALUE 'N'.
008000         88  WS-MONTH-TOTAL-IS-PRESENT        VALUE 'Y'.
008100     05  FILLER                           PIC X(01).
008200*
008300*    RUN-DATE FIELDS, PRINTED ON THE OPENING BANNER SO THE
008400*    NIGHT OPERATOR CAN TELL ONE LOG FROM ANOTHER.
008500 01  WS-RUN-DATE-FIELDS.
008600     05  WS-RUN-DATE                      PIC 9(08).
008700*        SPLIT VIEW - CENTURY+YEAR, MONTH, DAY.
008800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008900         10  WS-RUN-DATE-CCYY             PIC 9(04).
009000         10  WS-RUN-DATE-MM               PIC 9(02).
009100         10  WS-RUN-DATE-DD               PIC 9(02).
009200     05  FILLER                           PIC X(02).
009300*
009400*    DED-MONTH-TOTAL-AMOUNT ARRIVES AS SPACES UNTIL TBINV100
009500*    HAS RUN FOR THE PERIOD - THE ALPHA REDEFINE LETS US TEST
009600*    FOR SPACES WITHOUT A NUMERIC-CLASS TEST BLOWING UP ON A
009700*    NON-NUMERIC PACKED FIELD.
009800 01  WS-AMOUNT-CHECK-FIELDS.
009900     05  WS-MONTH-TOTAL-COPY              PIC S9(8)V99
010000                                               COMP-3.
010100     05  WS-MONTH-TOTAL-ALPHA REDEFINES
010200             WS-MONTH-TOTAL-COPY          PIC X(05).
010300     05  FILLER                           PIC X(01).
010400*
010500*    RECORD COUNTS FOR THE 9900-END-RTN SUMMARY LINE.
010600 01  WS-COUNTERS                   COMP-3.
010700     05  WS-RECORDS-READ                  PIC 9(07) VALUE 0.
010800     05  WS-RECORDS-REWRITTEN              PIC 9(07) VALUE 0.
010900     05  FILLER                           PIC X(01).
011000*
011100*    OLD-STYLE STANDALONE COUNTER FOR THE NIGHT OPERATOR'S
011200*    PROGRESS DISPLAY.
011300 77  WS-DISPLAY-COUNT                     PIC 9(05) VALUE 0
011400                                               COMP-3.
011500*
011600 PROCEDURE DIVISION.
011700*
011800*    MAIN-LINE - STAMPS THE RUN DATE, THEN WALKS THE WHOLE
011900*    DEDUCTION MASTER IN PHYSICAL SEQUENCE (ACCESS MODE IS
012000*    SEQUENTIAL EVEN THOUGH THE FILE IS INDEXED - REQ #1435
012100*    OF 04/11/96 DROPPED THE PER-BOOK-NUMBER SCREEN PROMPT).
012200 0100-MAIN-LINE.
012300     DISPLAY '* * * TBDED200 - DEDUCTION RE-TOTAL RUN * * *'.
012400     OPEN I-O DED-FILE.
012500     PERFORM 0300-READ-DED.
012600     PERFORM 1000-PROCESS-DED THRU 1000-EXIT
012700         UNTIL WS-DED-EOF-SW = 1.
012800     PERFORM 9900-END-RTN.
012900*
013000*    SEQUENTIAL READ IN KEY ORDER - BOOK NUMBER THEN PERIOD.
013100 0300-READ-DED.
013200     READ DED-FILE NEXT RECORD
013300         AT END MOVE 1 TO WS-DED-EOF-SW.
013400     IF WS-DED-OK
013500         ADD 1 TO WS-RECORDS-READ.
013600*
013700*    ONE PASS PER ROW - SUM THE NINE DEDUCTION FIELDS, THEN
013800*    COMPUTE NET-AMOUNT IF THE MONTH TOTAL HAS BEEN POSTED.
013900*    EVERY ROW IS REWRITTEN, EVEN IF NET-AMOUNT COMES BACK
014000*    ZERO - TBINV100 STILL NEEDS TOTAL-DEDUCTIONS EITHER WAY.
014100 1000-PROCESS-DED.
014200     PERFORM 1100-SUM-DEDUCTIONS.
014300     PERFORM 1200-CALC-NET.
014400     REWRITE DED-MASTER-REC
014500         INVALID KEY
014600             DISPLAY '!! REWRITE FAILED - ' DED-BOOK-NUMBER.
014700     ADD 1 TO WS-RECORDS-REWRITTEN.
014800*
014900*    PROGRESS DISPLAY EVERY 1000 RECORDS - ADDED 06/21/00 SO
015000*    THE NIGHT OPERATOR KNOWS THE JOB IS STILL MOVING DURING
015100*    A LONG MONTH-END BATCH.
015200     ADD 1 TO WS-DISPLAY-COUNT.
015300     IF WS-DISPLAY-COUNT = 1000
015400         DISPLAY WS-RECORDS-REWRITTEN ' RECORDS DONE SO FAR'
015500         MOVE 0 TO WS-DISPLAY-COUNT.
015600     PERFORM 0300-READ-DED.
015700 1000-EXIT.
015800     EXIT.
015900*
016000*    RULE 5 - DEDUCTION SNAPSHOT SUM.
016100*    SUM THE NINE INDIVIDUAL DEDUCTION FIELDS - ABSENT
016200*    FIELDS WERE ALREADY DEFAULTED TO ZERO WHEN KEYED.  ONLY
016300*    LAST-MONTH-ARREARS IS CONDITIONAL - IT IS ADDED ONLY
016400*    WHEN THE ARREARS-PRESENCE SWITCH SAYS THE FIGURE WAS
016500*    ACTUALLY SUPPLIED (SEE DED-ARREARS-SW IN DEDMST.DD.CBL);
016600*    A SWITCH OF 'A' MEANS ABSENT, NOT ZERO.
016700 1100-SUM-DEDUCTIONS.
016800     MOVE ZERO TO DED-TOTAL-DEDUCTIONS.
016900     IF DED-ARREARS-PRESENT
017000         ADD DED-LAST-MONTH-ARREARS TO DED-TOTAL-DEDUCTIONS.
017100*        ADVANCES AND LOANS - ALWAYS PRESENT, NEVER SWITCHED.
017200     ADD DED-ADVANCE-AMOUNT          TO DED-TOTAL-DEDUCTIONS.
017300     ADD DED-LOAN-AMOUNT             TO DED-TOTAL-DEDUCTIONS.
017400*        THE TWO FERTILIZER STORE ACCOUNTS - SEE TBFRT400.
017500     ADD DED-FERTILIZER1-AMOUNT      TO DED-TOTAL-DEDUCTIONS.
017600     ADD DED-FERTILIZER2-AMOUNT      TO DED-TOTAL-DEDUCTIONS.
017700*        TEA-PACKETS-TOTAL - ADDED 03/19/90, SEE TBPKT500.
017800     ADD DED-TEA-PACKETS-TOTAL       TO DED-TOTAL-DEDUCTIONS.
017900*        AGROCHEMICALS - ADDED 02/14/93, REQ #1361.
018000     ADD DED-AGROCHEMICALS-AMOUNT    TO DED-TOTAL-DEDUCTIONS.
018100     ADD DED-TRANSPORT-DEDUCTION     TO DED-TOTAL-DEDUCTIONS.
018200     ADD DED-STAMP-FEE               TO DED-TOTAL-DEDUCTIONS.
018300*        FREE-TEXT OTHER-DEDUCTIONS - ADDED 09/26/94, REQ
018400*        #1402, ALONG WITH ITS NOTE FIELD ON THE INVOICE.
018500     ADD DED-OTHER-DEDUCTIONS        TO DED-TOTAL-DEDUCTIONS.
018600*
018700*    NET-AMOUNT ONLY WHEN TBINV100 HAS POSTED THE MONTH'S
018800*    COLLECTION TOTAL BACK ONTO THIS ROW - OTHERWISE THE
018900*    SUBTRACTION WOULD BE MEANINGLESS AND IS LEFT AT ZERO
019000*    UNTIL THE INVOICE RUN CATCHES UP.  DED-MONTH-TOTAL-AMOUNT
019100*    IS TESTED VIA ITS ALPHA REDEFINE SO A ROW THAT HAS NEVER
019200*    BEEN TOUCHED (STILL SPACES) DOESN'T LOOK LIKE A ZERO
019300*    COLLECTION TOTAL.
019400 1200-CALC-NET.
019500     MOVE DED-MONTH-TOTAL-AMOUNT TO WS-MONTH-TOTAL-COPY.
019600     IF WS-MONTH-TOTAL-ALPHA = SPACES
019700         MOVE 'N' TO WS-MONTH-TOTAL-PRESENT-SW
019800     ELSE
019900         MOVE 'Y' TO WS-MONTH-TOTAL-PRESENT-SW.
020000     IF WS-MONTH-TOTAL-IS-PRESENT
020100         COMPUTE DED-NET-AMOUNT =
020200             DED-MONTH-TOTAL-AMOUNT - DED-TOTAL-DEDUCTIONS
020300     ELSE
020400         MOVE ZERO TO DED-NET-AMOUNT.
020500*
020600*    END-OF-RUN SUMMARY FOR THE NIGHT OPERATOR'S LOG.
020700 9900-END-RTN.
020800     DISPLAY 'TBDED200 - RECORDS READ     : ' WS-RECORDS-READ.
020900     DISPLAY 'TBDED200 - RECORDS REWRITTEN : '
021000         WS-RECORDS-REWRITTEN.
021100     CLOSE DED-FILE.
021200     STOP RUN.
