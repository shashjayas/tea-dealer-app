000100************************************************************
000200* FRTTRAN.DD.CBL
000300* FERTILIZER TRANSACTION EXTRACT - ONE ROW PER STOCK RECEIPT
000400* OR PER-GROWER ISSUE, FED TO TBFRT400 BY THE OVERNIGHT
000500* EXTRACT JOB.  TYPE CODE PICKS THE VARIANT SO ONE FILE
000600* CAN CARRY BOTH THE STORE'S RECEIPTS AND THE FIELD ISSUES.
000700************************************************************
000800 01  FRT-TRAN-REC.
000900     05  FRT-TRAN-TYPE                   PIC X(01).
001000         88  FRT-TRAN-RECEIPT                VALUE 'R'.
001100         88  FRT-TRAN-SUPPLY                 VALUE 'S'.
001200     05  FRT-TRAN-TYPE-CODE               PIC X(10).
001300     05  FRT-TRAN-BOOK-NUMBER             PIC X(20).
001400*        RECEIPT VARIANT USES THIS PERIOD.
001500     05  FRT-TRAN-PERIOD.
001600         10  FRT-TRAN-YEAR                PIC 9(04).
001700         10  FRT-TRAN-MONTH               PIC 9(02).
001800     05  FRT-TRAN-PERIOD-R REDEFINES
001900             FRT-TRAN-PERIOD               PIC 9(06).
002000*        SUPPLY VARIANT USES THIS DATE.
002100     05  FRT-TRAN-SUPPLY-DATE.
002200         10  FRT-TRAN-SUPPLY-CCYY         PIC 9(04).
002300         10  FRT-TRAN-SUPPLY-MM           PIC 9(02).
002400         10  FRT-TRAN-SUPPLY-DD           PIC 9(02).
002500     05  FRT-TRAN-BAG-SIZE-KG             PIC S9(4)V99
002600                                               COMP-3.
002700     05  FRT-TRAN-BAGS-COUNT              PIC 9(06).
002800*        PADDED TO A 77-BYTE EXTRACT ROW TO MATCH THE
002900*        OVERNIGHT JOB'S FIXED-BLOCK LAYOUT.
003000     05  FILLER                           PIC X(22).
