000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBFRT400.
000300 AUTHOR.        K D FONSEKA.
000400 INSTALLATION.  LANKA LEAF COLLECTORS - DATA PROCESSING.
000500 DATE-WRITTEN.  02/06/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED.
000800****************************************************************
000900*                     C H A N G E   L O G
001000****************************************************************
001100* 02/06/91 KDF  ORIGINAL - POSTS THE FERTILIZER STORE'S DAILY
001200*               EXTRACT AGAINST THE RECEIVED-STOCK LEDGER AND
001300*               APPENDS ISSUE ROWS TO THE GROWER SUPPLY LOG.
001400* 09/13/91 KDF  BAG-SIZE ADDED TO THE STOCK LEDGER KEY - TWO
001500*               BAG SIZES OF THE SAME FERTILIZER WERE BEING
001600*               MIXED TOGETHER.  REQ #1262.
001700* 06/02/93 SJP  UNKNOWN TRANSACTION TYPE NOW REJECTED AND
001800*               COUNTED INSTEAD OF ABENDING THE RUN.
001900* 03/21/95 WRM  BAGS-ADDED RUNNING COUNT ADDED FOR THE STORE
002000*               MANAGER'S RECONCILIATION SHEET.  REQ #1411.
002100* 11/08/97 RMJ  QUANTITY-KG ON THE SUPPLY LOG NOW COMPUTED AS
002200*               BAG-SIZE-KG * BAGS-COUNT INSTEAD OF BEING
002300*               CARRIED FROM THE EXTRACT - EXTRACT VALUE WAS
002400*               SOMETIMES STALE.  REQ #1489.
002500* 12/03/98 KDF  Y2K REMEDIATION - FRT-TRAN-YEAR AND THE STOCK
002600*               LEDGER YEAR FIELDS EXPANDED TO 4 DIGITS.
002700* 07/17/00 RMJ  DISPLAY TRANSACTION COUNTS AT END-RTN FOR THE
002800*               STORE MANAGER.
002900****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200*
003300*    CLASS VALID-TRAN-TYPE CATCHES ANYTHING THE EXTRACT SENDS
003400*    OTHER THAN A RECEIPT (R) OR A SUPPLY ISSUE (S) - SEE THE
003500*    06/02/93 FIX.  UPSI-0 IS A DIAGNOSTIC TRACE SWITCH FOR
003600*    THE STORE MANAGER'S TROUBLESHOOTING RUNS, LEFT OFF IN
003700*    NORMAL PRODUCTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-TRAN-TYPE IS 'R' 'S'
004100     UPSI-0 ON STATUS IS TRACE-EACH-TRAN
004200            OFF STATUS IS NO-TRACE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600*    DAILY EXTRACT FROM THE FERTILIZER STORE SCALE - RECEIPTS
004700*    AND ISSUES INTERLEAVED, ONE ROW PER TRANSACTION.
004800     SELECT FRT-TRAN-FILE ASSIGN TO FRTTRAN
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-TRAN-STATUS.
005100*
005200*    RECEIVED-STOCK LEDGER - ONE ROW PER FERTILIZER TYPE PER
005300*    PERIOD PER BAG-SIZE, RANDOM-KEYED SINCE 09/13/91.
005400     SELECT FST-FILE ASSIGN TO FSTMSTR
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS RANDOM
005700         RECORD KEY IS FST-KEY-FIELDS
005800         FILE STATUS IS WS-FST-STATUS.
005900*
006000*    GROWER SUPPLY LOG - APPEND-ONLY, ONE ROW PER ISSUE.
006100     SELECT FSP-FILE ASSIGN TO FSPLDGR
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-FSP-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800*    SEE FRTTRAN.DD.CBL - EXTRACT ROW SHAPE, TRAN-TYPE 'R' OR
006900*    'S' DRIVES WHICH PARAGRAPH BELOW HANDLES THE ROW.
007000 FD  FRT-TRAN-FILE
007100     RECORD CONTAINS 77 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300 COPY 'FRTTRAN.DD.CBL'.
007400*
007500*    SEE FSTMST.DD.CBL - STOCK-ADDED-KG AND BAGS-ADDED ARE
007600*    RUNNING CUMULATIVE TOTALS FOR THE TYPE/PERIOD/BAG-SIZE.
007700 FD  FST-FILE
007800     RECORD CONTAINS 52 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000 COPY 'FSTMST.DD.CBL'.
008100*
008200*    SEE FSPMST.DD.CBL - ONE SUPPLY-ISSUE ROW PER WRITE, NEVER
008300*    REWRITTEN ONCE POSTED.
008400 FD  FSP-FILE
008500     RECORD CONTAINS 69 CHARACTERS
008600     LABEL RECORDS ARE STANDARD.
008700 COPY 'FSPMST.DD.CBL'.
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100*    FILE-STATUS BYTES FOR ALL THREE FILES THIS PROGRAM OPENS.
009200 01  WS-STATUSES.
009300     05  WS-TRAN-STATUS                   PIC X(02).
009400         88  WS-TRAN-OK                       VALUE '00'.
009500         88  WS-TRAN-EOF                      VALUE '10'.
009600     05  WS-FST-STATUS                    PIC X(02).
009700         88  WS-FST-OK                        VALUE '00'.
009800         88  WS-FST-NOTFND                    VALUE '23'.
009900*        FSP-FILE IS SEQUENTIAL EXTEND-MODE ONLY - NO 88s
010000*        NEEDED, THE STATUS IS ONLY EVER CHECKED IN A TRACE.
010100     05  WS-FSP-STATUS                    PIC X(02).
010200     05  FILLER                           PIC X(02).
010300*
010400*    OLD-STYLE STANDALONE EOF SWITCH - PREDATES THE
010500*    STATUS-BYTE 88-LEVELS ABOVE.
010600 77  WS-TRAN-EOF-SW                       PIC 9(01) VALUE 0.
010700*
010800*    WS-FST-NEW-ROW-SW TELLS 2000-ADD-STOCK WHETHER THIS
010900*    TYPE/PERIOD/BAG-SIZE COMBINATION HAS EVER BEEN SEEN
011000*    BEFORE - A NEW COMBINATION IS WRITTEN, AN EXISTING ONE
011100*    IS REWRITTEN WITH ITS RUNNING TOTALS BUMPED.
011200 01  WS-SWITCHES.
011300     05  WS-FST-NEW-ROW-SW                PIC X(01) VALUE 'N'.
011400         88  WS-FST-IS-NEW-ROW                VALUE 'Y'.
011500     05  FILLER                           PIC X(01).
011600*
011700*    SCRATCH FIELDS FOR THE BAG-SIZE * BAGS-COUNT
011800*    MULTIPLICATIONS - ONE FOR THE STOCK-LEDGER ADD, ONE FOR
011900*    THE SUPPLY-LOG QUANTITY, KEPT SEPARATE SINCE THE 97
012000*    FIX SO A BUG IN ONE CALCULATION CAN'T BLEED INTO THE
012100*    OTHER.
012200 01  WS-CALC-FIELDS                 COMP-3.
012300     05  WS-KG-TO-ADD                     PIC S9(8)V99.
012400     05  WS-SUPPLY-QUANTITY-KG            PIC S9(8)V99.
012500     05  FILLER                           PIC X(01).
012600*
012700*    OLD-STYLE SIX-DIGIT PERIOD FIELDS - KEPT FOR A REPORT
012800*    THAT ONCE READ THIS AREA DIRECTLY OFF A CORE DUMP DURING
012900*    A LATE-90S OUTAGE.  NOT CURRENTLY WIRED INTO ANY MOVE.
013000 01  WS-OLD-STYLE-PERIOD-FIELDS.
013100     05  WS-OLD-STYLE-PERIOD              PIC 9(06).
013200     05  WS-OLD-STYLE-PERIOD-R REDEFINES
013300             WS-OLD-STYLE-PERIOD.
013400         10  WS-OLD-STYLE-YY               PIC 9(02).
013500         10  WS-OLD-STYLE-MM               PIC 9(02).
013600         10  WS-OLD-STYLE-SEQ               PIC 9(02).
013700     05  FILLER                           PIC X(02).
013800*
013900*    TRANSACTION COUNTS FOR THE 07/17/00 END-RTN ADDITION.
014000 01  WS-COUNTERS                    COMP-3.
014100     05  WS-TRANS-READ                    PIC 9(07) VALUE 0.
014200     05  WS-STOCK-TRANS-DONE              PIC 9(07) VALUE 0.
014300     05  WS-SUPPLY-TRANS-DONE             PIC 9(07) VALUE 0.
014400     05  WS-TRANS-REJECTED                PIC 9(07) VALUE 0.
014500     05  FILLER                           PIC X(01).
014600*
014700 PROCEDURE DIVISION.
014800*
014900*    MAIN-LINE - THE FERTILIZER STORE'S DAILY EXTRACT DRIVES
015000*    THE RUN.  FST-FILE OPENS I-O SINCE ITS ROWS ARE READ AND
015100*    REWRITTEN IN PLACE; FSP-FILE OPENS EXTEND SINCE IT IS
015200*    APPEND-ONLY.
015300 0100-MAIN-LINE.
015400     DISPLAY '* * * TBFRT400 - FERTILIZER LEDGER RUN * * *'.
015500     OPEN INPUT FRT-TRAN-FILE
015600     OPEN I-O   FST-FILE
015700     OPEN EXTEND FSP-FILE.
015800     PERFORM 0300-READ-TRAN.
015900     PERFORM 1000-PROCESS-TRAN THRU 1000-EXIT
016000         UNTIL WS-TRAN-EOF-SW = 1.
016100     PERFORM 9900-END-RTN.
016200*
016300*    SEQUENTIAL READ OF THE DAY'S EXTRACT.
016400 0300-READ-TRAN.
016500     READ FRT-TRAN-FILE
016600         AT END MOVE 1 TO WS-TRAN-EOF-SW.
016700     IF WS-TRAN-OK
016800         ADD 1 TO WS-TRANS-READ.
016900*
017000*    DISPATCH ON TRANSACTION TYPE - RECEIPT (STOCK-IN) OR
017100*    SUPPLY (ISSUE TO A GROWER).  ANYTHING ELSE IS REJECTED
017200*    AND COUNTED RATHER THAN ABENDING THE RUN - 06/02/93 FIX,
017300*    A BAD SCALE-HOUSE PUNCH USED TO KILL THE WHOLE BATCH.
017400 1000-PROCESS-TRAN.
017500     IF FRT-TRAN-RECEIPT
017600         PERFORM 2000-ADD-STOCK THRU 2000-EXIT
017700     ELSE
017800     IF FRT-TRAN-SUPPLY
017900         PERFORM 3000-RECORD-SUPPLY THRU 3000-EXIT
018000     ELSE
018100         DISPLAY '!! REJECTED - UNKNOWN TRAN TYPE '
018200                 FRT-TRAN-TYPE
018300         ADD 1 TO WS-TRANS-REJECTED.
018400     PERFORM 0300-READ-TRAN.
018500 1000-EXIT.
018600     EXIT.
018700*
018800*    RULE - ADD-STOCK.  ONE ROW PER TYPE + PERIOD + BAG-SIZE,
018900*    STOCK-ADDED-KG AND BAGS-ADDED ARE RUNNING CUMULATIVE
019000*    TOTALS, NOT A TRANSACTION LOG.  A ROW NOT FOUND ON READ
019100*    IS A NEW COMBINATION AND STARTS BOTH TOTALS AT ZERO
019200*    BEFORE THE ADD BELOW.
019300 2000-ADD-STOCK.
019400*        RESET THE NEW-ROW SWITCH EVERY CALL - IT IS NOT
019500*        SELF-CLEARING, AND A STALE 'Y' FROM THE PRIOR
019600*        TRANSACTION WOULD DOUBLE-WRITE THIS ROW.
019700     MOVE 'N' TO WS-FST-NEW-ROW-SW.
019800     MOVE FRT-TRAN-TYPE-CODE   TO FST-TYPE-CODE.
019900     MOVE FRT-TRAN-PERIOD      TO FST-YEAR-MONTH.
020000     MOVE FRT-TRAN-BAG-SIZE-KG TO FST-BAG-SIZE-KG.
020100*        KEY IS TYPE + PERIOD + BAG-SIZE (SINCE 09/13/91) -
020200*        NOT FOUND MEANS THIS IS THE FIRST RECEIPT OF THE
020300*        PERIOD FOR THIS TYPE/BAG-SIZE COMBINATION.
020400     READ FST-FILE
020500         INVALID KEY
020600             MOVE 'Y' TO WS-FST-NEW-ROW-SW
020700             MOVE ZERO TO FST-STOCK-ADDED-KG FST-BAGS-ADDED.
020800*        11/08/97 FIX - RECOMPUTE THE KG ADDED FROM BAG-SIZE
020900*        TIMES BAG COUNT RATHER THAN TRUST A CARRIED FIELD -
021000*        THE EXTRACT'S OWN QUANTITY FIELD WAS FOUND STALE
021100*        WHEN A BAG WAS RE-WEIGHED AFTER THE EXTRACT RAN.
021200     COMPUTE WS-KG-TO-ADD ROUNDED =
021300         FRT-TRAN-BAG-SIZE-KG * FRT-TRAN-BAGS-COUNT.
021400     ADD WS-KG-TO-ADD          TO FST-STOCK-ADDED-KG.
021500*        BAGS-ADDED - ADDED 03/21/95 FOR THE MANAGER'S
021600*        RECONCILIATION SHEET, A SIMPLE BAG COUNT ALONGSIDE
021700*        THE WEIGHT TOTAL.
021800     ADD FRT-TRAN-BAGS-COUNT   TO FST-BAGS-ADDED.
021900*        NEW COMBINATION - WRITE; OTHERWISE REWRITE THE
022000*        EXISTING RUNNING-TOTAL ROW IN PLACE.
022100     IF WS-FST-IS-NEW-ROW
022200         WRITE FST-LEDGER-REC
022300             INVALID KEY
022400                 DISPLAY '!! WRITE FAILED - ' FST-TYPE-CODE
022500     ELSE
022600         REWRITE FST-LEDGER-REC
022700             INVALID KEY
022800                 DISPLAY '!! REWRITE FAILED - ' FST-TYPE-CODE.
022900     ADD 1 TO WS-STOCK-TRANS-DONE.
023000 2000-EXIT.
023100     EXIT.
023200*
023300*    RULE - RECORD-SUPPLY.  APPEND-ONLY - QUANTITY-KG IS
023400*    RECOMPUTED HERE, NEVER TRUSTED FROM THE EXTRACT, SAME
023500*    REASONING AS THE STOCK-LEDGER FIX ABOVE.  THE SUPPLY LOG
023600*    IS A HISTORICAL RECORD OF ISSUES TO GROWERS - IT IS
023700*    NEVER READ BACK BY THIS PROGRAM, ONLY BY TBDED200 (VIA
023800*    THE DEDUCTION SNAPSHOT) AND BY AD-HOC ESTATE REPORTS.
023900 3000-RECORD-SUPPLY.
024000     MOVE FRT-TRAN-BOOK-NUMBER   TO FSP-BOOK-NUMBER.
024100     MOVE FRT-TRAN-TYPE-CODE     TO FSP-TYPE-CODE.
024200     MOVE FRT-TRAN-SUPPLY-DATE   TO FSP-SUPPLY-DATE.
024300     MOVE FRT-TRAN-BAG-SIZE-KG   TO FSP-BAG-SIZE-KG.
024400     MOVE FRT-TRAN-BAGS-COUNT    TO FSP-BAGS-COUNT.
024500*        SAME BAG-SIZE * BAGS-COUNT FORMULA AS 2000-ADD-STOCK
024600*        ABOVE - KEPT AS SEPARATE CODE RATHER THAN A SHARED
024700*        PARAGRAPH SO EACH SIDE CAN EVOLVE INDEPENDENTLY.
024800     COMPUTE WS-SUPPLY-QUANTITY-KG ROUNDED =
024900         FRT-TRAN-BAG-SIZE-KG * FRT-TRAN-BAGS-COUNT.
025000     MOVE WS-SUPPLY-QUANTITY-KG  TO FSP-QUANTITY-KG.
025100     WRITE FSP-LEDGER-REC.
025200     ADD 1 TO WS-SUPPLY-TRANS-DONE.
025300 3000-EXIT.
025400     EXIT.
025500*
025600*    END-OF-RUN SUMMARY FOR THE STORE MANAGER'S
025700*    RECONCILIATION SHEET - ADDED 07/17/00 SO THE COUNTS NO
025800*    LONGER HAD TO BE PULLED BY HAND FROM THE JOB LOG.
025900 9900-END-RTN.
026000*        READ COUNT INCLUDES BOTH RECEIPT AND SUPPLY ROWS,
026100*        AND ANY REJECTED ROWS AS WELL.
026200     DISPLAY 'TBFRT400 - TRANSACTIONS READ  : ' WS-TRANS-READ.
026300     DISPLAY 'TBFRT400 - STOCK ROWS POSTED  : '
026400         WS-STOCK-TRANS-DONE.
026500     DISPLAY 'TBFRT400 - SUPPLY ROWS POSTED : '
026600         WS-SUPPLY-TRANS-DONE.
026700*        REJECTED COUNT SHOULD BE ZERO ON A CLEAN NIGHT -
026800*        A NON-ZERO FIGURE MEANS THE SCALE-HOUSE EXTRACT
026900*        SENT SOMETHING OTHER THAN 'R' OR 'S'.
027000     DISPLAY 'TBFRT400 - TRANSACTIONS REJECTED: '
027100         WS-TRANS-REJECTED.
027200     CLOSE FRT-TRAN-FILE FST-FILE FSP-FILE.
027300     STOP RUN.
