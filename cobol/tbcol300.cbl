000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBCOL300.
000300 AUTHOR.        S J PERERA.
000400 INSTALLATION.  LANKA LEAF COLLECTORS - DATA PROCESSING.
000500 DATE-WRITTEN.  01/09/90.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED.
000800****************************************************************
000900*                     C H A N G E   L O G
001000****************************************************************
001100* 01/09/90 SJP  ORIGINAL - PRICES THE DAY'S COLLECTION SHEET
001200*               AGAINST THE CURRENT MONTHLY RATE AS THE WEIGH
001300*               CLERK KEYS IT IN AT THE COLLECTION SHED.
001400* 06/14/90 SJP  RATE NOW STAMPED ONTO THE COLLECTION ROW ITSELF
001500*               SO A LATER RATE CHANGE DOESN'T RE-PRICE OLD
001600*               COLLECTIONS.  REQ #1151.
001700* 10/02/91 WRM  FIXED TOTAL-AMOUNT ROUNDING - WAS TRUNCATING
001800*               THE CENTS.  REQ #1249.
001900* 05/18/93 KDF  RE-RUN NOW ONLY RE-PRICES ROWS WHERE THE RATE
002000*               IS STILL ZERO - AN EDITED WEIGHT NO LONGER
002100*               DISTURBS AN ALREADY-PRICED ROW.  REQ #1368.
002200* 07/25/95 SJP  GRADE-2 HANDLING ADDED - PLUCKING SEASON NOW
002300*               SPLITS COARSE LEAF ONTO ITS OWN RATE LINE.
002400* 12/03/98 KDF  Y2K REMEDIATION - COLL-DATE-CCYY EXPANDED TO
002500*               4 DIGITS.  YY-ONLY REDEFINE KEPT FOR OLD
002600*               SCALE-HOUSE INPUT ONLY.
002700* 04/30/00 RMJ  DISPLAY REJECTED-ROW COUNT AT END-RTN FOR THE
002800*               WEIGHBRIDGE SUPERVISOR.
002900* 09/12/01 KDF  PULLED THE MONTHLY-RATE LOOKUP OUT OF THIS
003000*               PROGRAM.  RATE-PER-KG ON THE COLLECTION ROW IS
003100*               AN INFORMATIONAL FIGURE THE WEIGH CLERK KEYS
003200*               IN AT THE SHED - IT IS NOT ALWAYS THE SAME AS
003300*               THE OFFICIAL MONTHLY RATE TBINV100 BILLS AT,
003400*               AND THIS PROGRAM HAS NO BUSINESS OVERWRITING
003500*               IT FROM RATEMSTR.  TOTAL-AMOUNT NOW COMPUTES
003600*               ONLY WHEN BOTH WEIGHT-KG AND RATE-PER-KG ARE
003700*               ALREADY PRESENT ON THE ROW.  AUDIT FINDING,
003800*               REQ #1601.
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200*
004300*    UPSI-0 CONTROLS WHETHER A RE-RUN OF THIS PROGRAM RE-PRICES
004400*    EVERY ROW IN THE FILE OR ONLY THE ROWS THAT ARE STILL
004500*    SITTING AT ZERO.  THIS IS AN OPERATOR RE-RUN SWITCH, NOT
004600*    A PRICING RULE - SEE 1000-PROCESS-COLL.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS REPRICE-ALL-ROWS
005000            OFF STATUS IS REPRICE-UNPRICED-ONLY.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400*    THE ONLY FILE THIS PROGRAM TOUCHES IS THE COLLECTION
005500*    TRANSACTION FILE ITSELF - AS OF REQ #1601 THERE IS NO
005600*    LONGER A RATE-MASTER LOOKUP HERE.
005700     SELECT COLL-FILE ASSIGN TO COLLTRAN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-COLL-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400*    COLLECTION TRANSACTION FILE - REWRITTEN IN PLACE ONCE
006500*    TOTAL-AMOUNT IS COMPUTED.  SEE COLLMST.DD.CBL FOR THE
006600*    FULL LAYOUT AND FOR THE NOTE ON RATE-PER-KG BEING AN
006700*    INFORMATIONAL FIELD, NOT THE OFFICIAL MONTHLY RATE.
006800 FD  COLL-FILE
006900     RECORD CONTAINS 71 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 COPY 'COLLMST.DD.CBL'.
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500*    FILE-STATUS BYTE FOR THE COLLECTION FILE, PLUS ITS
007600*    88-LEVEL SHORTHAND CONDITIONS.
007700 01  WS-STATUSES.
007800     05  WS-COLL-STATUS                   PIC X(02).
007900         88  WS-COLL-OK                       VALUE '00'.
008000         88  WS-COLL-EOF                      VALUE '10'.
008100     05  FILLER                           PIC X(03).
008200*
008300*    OLD-STYLE STANDALONE EOF SWITCH - PREDATES THE
008400*    STATUS-BYTE 88-LEVELS ABOVE.
008500 77  WS-COLL-EOF-SW                       PIC 9(01) VALUE 0.
008600*
008700*    RUN-DATE FIELDS FOR THE END-RTN BANNER.  THE CENTURY
008800*    ITEM IS KEPT SEPARATE FROM THE SIX-DIGIT SCALE-HOUSE
008900*    DATE FORM - THAT SIX-DIGIT FORM IS WHAT ACCEPT ... FROM
009000*    DATE HANDS BACK, AND WHAT THE OLD SCALE-HOUSE PRINTERS
009100*    EXPECT ON THE HEADER CARD.
009200 01  WS-RUN-DATE-FIELDS.
009300     05  WS-RUN-DATE-CENTURY              PIC 9(02)
009400                                               VALUE 20.
009500     05  WS-RUN-DATE-YYMMDD.
009600         10  WS-RUN-DATE-YY                PIC 9(02).
009700         10  WS-RUN-DATE-MM                PIC 9(02).
009800         10  WS-RUN-DATE-DD                PIC 9(02).
009900*        FLAT SIX-DIGIT VIEW OF THE SAME BYTES, FOR THE
010000*        ACCEPT STATEMENT AND FOR THE HEADER DISPLAY.
010100     05  WS-RUN-DATE-YYMMDD-R REDEFINES
010200             WS-RUN-DATE-YYMMDD           PIC 9(06).
010300     05  FILLER                           PIC X(02).
010400*
010500*    RUNNING COUNTS FOR THE WEIGHBRIDGE SUPERVISOR'S
010600*    END-OF-RUN TALLY - READ, PRICED, AND REJECTED.
010700 01  WS-COUNTERS                    COMP-3.
010800     05  WS-ROWS-READ                     PIC 9(07) VALUE 0.
010900     05  WS-ROWS-PRICED                   PIC 9(07) VALUE 0.
011000     05  WS-ROWS-REJECTED                 PIC 9(07) VALUE 0.
011100     05  FILLER                           PIC X(01).
011200*
011300*    THE WEIGHBRIDGE OFFICE STILL RUNS ITS OWN DAILY
011400*    REJECTION SLIP OFF THE OPERATOR CONSOLE DISPLAY - THIS
011500*    IS THE OLD ZONE-PRINTED EDIT PICTURE THEY ASKED US TO
011600*    KEEP MATCHING THE PUNCH-CARD ERA SLIP.
011700 01  WS-REJECT-TICKET-FIELDS.
011800     05  WS-REJECT-TICKET-COUNT           PIC 9(07).
011900     05  WS-REJECT-TICKET-EDIT REDEFINES
012000             WS-REJECT-TICKET-COUNT       PIC ZZZZZZ9.
012100     05  FILLER                           PIC X(01).
012200*
012300 PROCEDURE DIVISION.
012400*
012500*    MAIN-LINE - STAMPS THE RUN DATE ON THE OPENING BANNER,
012600*    THEN DRIVES THE FILE FROM END TO END.  NOTHING IS SORTED
012700*    FIRST - THE ROWS ARE PRICED IN WHATEVER ORDER THE WEIGH
012800*    CLERK KEYED THEM.
012900 0100-MAIN-LINE.
013000     ACCEPT WS-RUN-DATE-YYMMDD-R FROM DATE.
013100     DISPLAY '* * * TBCOL300 - PRICE COLLECTIONS RUN * * *'.
013200     DISPLAY 'RUN DATE (CCYYMMDD) : ' WS-RUN-DATE-CENTURY
013300             WS-RUN-DATE-YYMMDD-R.
013400     OPEN I-O    COLL-FILE.
013500     PERFORM 0300-READ-COLL.
013600     PERFORM 1000-PROCESS-COLL THRU 1000-EXIT
013700         UNTIL WS-COLL-EOF-SW = 1.
013800     PERFORM 9900-END-RTN.
013900*
014000*    STANDARD SEQUENTIAL READ - ONE COLLECTION ROW AT A TIME.
014100 0300-READ-COLL.
014200     READ COLL-FILE
014300         AT END MOVE 1 TO WS-COLL-EOF-SW.
014400     IF WS-COLL-OK
014500         ADD 1 TO WS-ROWS-READ.
014600*
014700*    RULE - COLLECTION.ONCREATE/ONUPDATE PRICING.
014800*    A ROW IS PRICED ONLY WHEN BOTH WEIGHT-KG AND RATE-PER-KG
014900*    ARE ALREADY PRESENT (GREATER THAN ZERO) ON THE ROW AS IT
015000*    ARRIVED FROM THE WEIGH BRIDGE.  RATE-PER-KG IS AN
015100*    INFORMATIONAL FIGURE THE CLERK KEYS IN AT THE SHED - THIS
015200*    PROGRAM DOES NOT LOOK IT UP OR MANUFACTURE IT FROM ANY
015300*    RATE TABLE.  A ROW MISSING EITHER VALUE IS LEFT UNPRICED
015400*    AND COUNTED SEPARATELY SO THE SUPERVISOR CAN FOLLOW UP
015500*    WITH THE WEIGH CLERK.
015600 1000-PROCESS-COLL.
015700     IF COLL-WEIGHT-KG NOT > ZERO
015800         DISPLAY '!! REJECTED - ZERO/NEGATIVE WEIGHT ON '
015900                 COLL-BOOK-NUMBER
016000         ADD 1 TO WS-ROWS-REJECTED
016100         GO TO 1000-CONTINUE.
016200*
016300*    RE-RUN CONTROL - UPSI-0 OFF (THE NORMAL PRODUCTION
016400*    SETTING) SKIPS ANY ROW THAT WAS ALREADY PRICED ON AN
016500*    EARLIER PASS SO A RE-RUN DOESN'T DISTURB IT.  UPSI-0 ON
016600*    IS FOR THE RARE FULL REPRICE AFTER A CLERK KEYING ERROR
016700*    IS CORRECTED ACROSS THE WHOLE SHEET.
016800     IF NOT REPRICE-ALL-ROWS
016900         IF COLL-TOTAL-AMOUNT > ZERO
017000             GO TO 1000-CONTINUE.
017100*
017200*    BOTH INPUTS MUST BE ON THE ROW - NEITHER IS DERIVED OR
017300*    DEFAULTED HERE.  A ROW STILL SHOWING A ZERO RATE-PER-KG
017400*    MEANS THE CLERK HAS NOT YET KEYED IT AND IS LEFT ALONE.
017500     IF COLL-RATE-PER-KG NOT > ZERO
017600         DISPLAY '!! UNPRICED - RATE-PER-KG NOT YET KEYED ON '
017700                 COLL-BOOK-NUMBER
017800         ADD 1 TO WS-ROWS-REJECTED
017900         GO TO 1000-CONTINUE.
018000     PERFORM 1200-CALC-TOTAL.
018100     REWRITE COLL-TRAN-REC
018200         INVALID KEY
018300             DISPLAY '!! REWRITE FAILED - ' COLL-BOOK-NUMBER.
018400     ADD 1 TO WS-ROWS-PRICED.
018500 1000-CONTINUE.
018600     PERFORM 0300-READ-COLL.
018700 1000-EXIT.
018800     EXIT.
018900*
019000*    TOTAL-AMOUNT IS SIMPLY WEIGHT-KG TIMES WHATEVER
019100*    RATE-PER-KG IS ALREADY SITTING ON THE ROW - ROUNDED
019200*    HALF-UP SINCE THE 10/02/91 FIX.  NO RATE TABLE IS
019300*    CONSULTED IN THIS PARAGRAPH OR ANYWHERE ELSE IN THIS
019400*    PROGRAM.
019500 1200-CALC-TOTAL.
019600     COMPUTE COLL-TOTAL-AMOUNT ROUNDED =
019700         COLL-WEIGHT-KG * COLL-RATE-PER-KG.
019800*
019900*    END-OF-RUN TALLY FOR THE WEIGHBRIDGE SUPERVISOR, PLUS THE
020000*    OLD-STYLE ZONE-PRINTED REJECTION TICKET LINE.
020100 9900-END-RTN.
020200     DISPLAY 'TBCOL300 - ROWS READ     : ' WS-ROWS-READ.
020300     DISPLAY 'TBCOL300 - ROWS PRICED   : ' WS-ROWS-PRICED.
020400     DISPLAY 'TBCOL300 - ROWS REJECTED : ' WS-ROWS-REJECTED.
020500     MOVE WS-ROWS-REJECTED TO WS-REJECT-TICKET-COUNT.
020600     DISPLAY 'TBCOL300 - REJECTION TICKET COUNT : '
020700             WS-REJECT-TICKET-EDIT.
020800     CLOSE COLL-FILE.
020900     STOP RUN.
