000100************************************************************
000200* DEDMST.DD.CBL
000300* DEDUCTION RECORD - ONE ROW PER GROWER PER YEAR/MONTH.
000400* MANUALLY-KEYED CHARGES (ADVANCES, LOANS, FERTILIZER,
000500* PACKETS, AGROCHEMICALS) NETTED AGAINST THE MONTH'S
000600* COLLECTION VALUE BY TBINV100.  MAINTAINED BY TBDED200.
000700************************************************************
000800 01  DED-MASTER-REC.
000900     05  DED-KEY-FIELDS.
001000         10  DED-BOOK-NUMBER             PIC X(20).
001100         10  DED-YEAR-MONTH.
001200             15  DED-YEAR                PIC 9(04).
001300             15  DED-MONTH               PIC 9(02).
001400         10  DED-PERIOD-R REDEFINES DED-YEAR-MONTH
001500                                          PIC 9(06).
001600     05  DED-PRESENCE-SWITCHES.
001700*        'P' = FIELD WAS KEYED THIS MONTH, 'A' = ABSENT.
001800*        TBINV100 TREATS ABSENT AS ZERO WHEN SUMMING BUT
001900*        LEAVES LAST-MONTH-ARREARS UNSET (NOT ZEROED) WHEN
002000*        ABSENT, PER RULE 6.
002100         10  DED-ARREARS-SW              PIC X(01) VALUE 'A'.
002200             88  DED-ARREARS-PRESENT         VALUE 'P'.
002300     05  DED-LAST-MONTH-ARREARS          PIC S9(8)V99 COMP-3.
002400     05  DED-ADVANCE-AMOUNT              PIC S9(8)V99 COMP-3.
002500     05  DED-LOAN-AMOUNT                 PIC S9(8)V99 COMP-3.
002600     05  DED-FERTILIZER1-AMOUNT          PIC S9(8)V99 COMP-3.
002700     05  DED-FERTILIZER2-AMOUNT          PIC S9(8)V99 COMP-3.
002800     05  DED-TEA-PACKETS-COUNT           PIC 9(05).
002900     05  DED-TEA-PACKETS-TOTAL           PIC S9(8)V99 COMP-3.
003000     05  DED-AGROCHEMICALS-AMOUNT        PIC S9(8)V99 COMP-3.
003100     05  DED-TRANSPORT-DEDUCTION         PIC S9(8)V99 COMP-3.
003200     05  DED-STAMP-FEE                   PIC S9(6)V99 COMP-3.
003300     05  DED-OTHER-DEDUCTIONS            PIC S9(8)V99 COMP-3.
003400     05  DED-OTHER-DEDUCTIONS-NOTE       PIC X(200).
003500     05  DED-MONTH-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
003600     05  DED-TOTAL-DEDUCTIONS            PIC S9(8)V99 COMP-3.
003700     05  DED-NET-AMOUNT                  PIC S9(8)V99 COMP-3.
003800     05  FILLER                          PIC X(25).
