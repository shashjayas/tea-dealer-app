000100************************************************************
000200* PKTTRAN.DD.CBL
000300* TEA-PACKET TRANSACTION EXTRACT - ONE ROW PER STOCK RECEIPT
000400* OR PER-GROWER ISSUE, FED TO TBPKT500 BY THE OVERNIGHT
000500* EXTRACT JOB.  TYPE CODE PICKS THE VARIANT SO ONE FILE
000600* CAN CARRY BOTH THE STORE'S RECEIPTS AND THE FIELD ISSUES.
000700************************************************************
000800 01  PKT-TRAN-REC.
000900     05  PKT-TRAN-TYPE                   PIC X(01).
001000         88  PKT-TRAN-RECEIPT                VALUE 'R'.
001100         88  PKT-TRAN-SUPPLY                 VALUE 'S'.
001200     05  PKT-TRAN-TYPE-CODE               PIC X(10).
001300     05  PKT-TRAN-BOOK-NUMBER             PIC X(20).
001400*        RECEIPT VARIANT USES THIS PERIOD.
001500     05  PKT-TRAN-PERIOD.
001600         10  PKT-TRAN-YEAR                PIC 9(04).
001700         10  PKT-TRAN-MONTH               PIC 9(02).
001800     05  PKT-TRAN-PERIOD-R REDEFINES
001900             PKT-TRAN-PERIOD               PIC 9(06).
002000*        SUPPLY VARIANT USES THIS DATE.
002100     05  PKT-TRAN-SUPPLY-DATE.
002200         10  PKT-TRAN-SUPPLY-CCYY         PIC 9(04).
002300         10  PKT-TRAN-SUPPLY-MM           PIC 9(02).
002400         10  PKT-TRAN-SUPPLY-DD           PIC 9(02).
002500*        WEIGHT IS OPTIONAL ON THE SUPPLY VARIANT ONLY -
002600*        ALWAYS PRESENT ON A RECEIPT.
002700     05  PKT-TRAN-PACKET-WEIGHT-GRAMS     PIC S9(6)V99
002800                                               COMP-3.
002900     05  PKT-TRAN-WEIGHT-PRESENT-SW       PIC X(01)
003000                                               VALUE 'N'.
003100         88  PKT-TRAN-WEIGHT-PRESENT          VALUE 'Y'.
003200     05  PKT-TRAN-PACKETS-COUNT           PIC 9(07).
003300*        PADDED TO A 76-BYTE EXTRACT ROW TO MATCH THE
003400*        OVERNIGHT JOB'S FIXED-BLOCK LAYOUT.
003500     05  FILLER                           PIC X(18).
