000100************************************************************
000200* COLLMST.DD.CBL
000300* DAILY LEAF COLLECTION TRANSACTION RECORD.  ONE ROW PER
000400* GROWER PER COLLECTION DAY.  SCANNED SEQUENTIAL AND
000500* FILTERED BY BOOK NUMBER + DATE RANGE - NO KEYED ACCESS.
000600************************************************************
000700 01  COLL-TRAN-REC.
000800     05  COLL-ID                         PIC 9(09).
000900     05  COLL-BOOK-NUMBER                PIC X(20).
001000     05  COLL-DATE.
001100         10  COLL-DATE-CCYY              PIC 9(04).
001200         10  COLL-DATE-MM                PIC 9(02).
001300         10  COLL-DATE-DD                PIC 9(02).
001400*        SOME UPSTREAM SCALES STILL PUNCH YYMMDD - REDEFINE
001500*        FOR THE 2-DIGIT-YEAR VIEW WHEN CCYY COMES BACK 00.
001600     05  COLL-DATE-R REDEFINES COLL-DATE.
001700         10  FILLER                      PIC 9(02).
001800         10  COLL-DATE-YY                PIC 9(02).
001900         10  COLL-DATE-MM-R              PIC 9(02).
002000         10  COLL-DATE-DD-R              PIC 9(02).
002100     05  COLL-GRADE                      PIC X(01).
002200         88  COLL-GRADE-1                    VALUE '1'.
002300         88  COLL-GRADE-2                    VALUE '2'.
002400     05  COLL-WEIGHT-KG                  PIC S9(8)V99 COMP-3.
002500     05  COLL-RATE-PER-KG                PIC S9(8)V99 COMP-3.
002600     05  COLL-TOTAL-AMOUNT               PIC S9(8)V99 COMP-3.
002700     05  FILLER                          PIC X(15).
