000100************************************************************
000200* RATEMST.DD.CBL
000300* MONTHLY BUYING-RATE RECORD - ONE ROW PER YEAR/MONTH.
000400* INDEXED BY YEAR+MONTH ON THE ONLINE SIDE; HERE WE JUST
000500* READ IT SEQUENTIAL AND MATCH ON THE PERIOD KEY.
000600************************************************************
000700 01  RATE-MASTER-REC.
000800     05  RATE-KEY-FIELDS.
000900         10  RATE-YEAR-MONTH.
001000             15  RATE-YEAR               PIC 9(04).
001100             15  RATE-MONTH              PIC 9(02).
001200*            SORT/MATCH KEY - SINGLE 6-DIGIT PERIOD VALUE.
001300         10  RATE-PERIOD-R REDEFINES RATE-YEAR-MONTH
001400                                          PIC 9(06).
001500     05  RATE-TEA-PACKET-PRICE           PIC S9(8)V99 COMP-3.
001600     05  RATE-TRANSPORT-PER-KG           PIC S9(6)V99 COMP-3.
001700     05  RATE-SUPPLY-DEDUCT-PCT          PIC S9(3)V99 COMP-3.
001800*        DEFAULT WHEN THE ROW IS MISSING - SEE TBINV100
001900*        2100-READ-MONTHLY-RATE.  NOT STORED, DOCUMENTED
002000*        HERE FOR THE NEXT PROGRAMMER.
002100*        DEFAULT = 4.00
002200     05  RATE-STAMP-FEE                  PIC S9(6)V99 COMP-3.
002300     05  RATE-GRADE1-RATE                PIC S9(8)V99 COMP-3.
002400     05  RATE-GRADE2-RATE                PIC S9(8)V99 COMP-3.
002500     05  FILLER                          PIC X(20).
