000100************************************************************
000200* TPYMST.DD.CBL
000300* TEA-PACKET ISSUED-TO-GROWER LEDGER - APPEND-ONLY.  ONE
000400* ROW PER SUPPLY TRANSACTION.  SCANNED BY GROWER/DATE
000500* RANGE - NO KEYED ACCESS.
000600************************************************************
000700 01  TPY-LEDGER-REC.
000800     05  TPY-BOOK-NUMBER                 PIC X(20).
000900     05  TPY-TYPE-CODE                   PIC X(10).
001000     05  TPY-SUPPLY-DATE.
001100         10  TPY-SUPPLY-DATE-CCYY        PIC 9(04).
001200         10  TPY-SUPPLY-DATE-MM          PIC 9(02).
001300         10  TPY-SUPPLY-DATE-DD          PIC 9(02).
001400     05  TPY-SUPPLY-DATE-R REDEFINES TPY-SUPPLY-DATE.
001500         10  FILLER                      PIC 9(02).
001600         10  TPY-SUPPLY-DATE-YY          PIC 9(02).
001700         10  TPY-SUPPLY-DATE-MM-R        PIC 9(02).
001800         10  TPY-SUPPLY-DATE-DD-R        PIC 9(02).
001900     05  TPY-PACKETS-COUNT               PIC 9(07).
002000     05  TPY-PACKET-WEIGHT-GRAMS         PIC S9(6)V99 COMP-3.
002100     05  TPY-WEIGHT-PRESENT-SW           PIC X(01) VALUE 'N'.
002200         88  TPY-WEIGHT-PRESENT              VALUE 'Y'.
002300     05  TPY-TOTAL-WEIGHT-GRAMS          PIC S9(8)V99 COMP-3.
002400     05  FILLER                          PIC X(15).
