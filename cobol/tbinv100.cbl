000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBINV100.
000300 AUTHOR.        W R MENDIS.
000400 INSTALLATION.  LANKA LEAF COLLECTORS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/17/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED.
000800****************************************************************
000900*                     C H A N G E   L O G
001000****************************************************************
001100* 04/17/89 WRM  ORIGINAL - MONTHLY INVOICE GENERATION BATCH
001200*               FOR THE COLLECTION-BOOK GROWERS.  REPLACES THE
001300*               HAND-POSTED LEDGER CARDS.
001400* 09/03/89 WRM  ADDED GRADE-2 LEAF RATE - SECOND FLUSH SEASON.
001500* 02/11/90 SJP  STAMP FEE NOW COMES FROM RATEMSTR, NOT A
001600*               COMPILE-TIME CONSTANT.  REQ #1140.
001700* 07/22/90 SJP  TRANSPORT DEDUCTION EXEMPTION FLAG ADDED FOR
001800*               ESTATE-GATE GROWERS.  REQ #1187.
001900* 01/15/91 WRM  FIXED SUPPLY-DEDUCTION ROUNDING - WAS TRUNCING
002000*               INSTEAD OF ROUNDING HALF-UP.  REQ #1233.
002100* 06/09/91 SJP  ARREARS CARRY-FORWARD LOGIC ADDED PER MANAGER'S
002200*               REQUEST - NEGATIVE NET CARRIES TO NEXT MONTH.
002300* 11/30/92 KDF  RUN CONTROL REPORT ADDED - AUDIT WANTED A
002400*               FOOTER TOTAL LINE.  REQ #1355.
002500* 04/05/93 KDF  SKIP-AND-CONTINUE ON BAD GROWER REC INSTEAD OF
002600*               ABENDING THE WHOLE RUN.  REQ #1379.
002700* 08/18/94 SJP  DEDUCTION SNAPSHOT FIELDS NOW COPIED VERBATIM
002800*               FROM DEDMSTR RATHER THAN RECOMPUTED HERE.
002900* 03/02/95 KDF  OTHER-DEDUCTIONS-NOTE ADDED TO INVOICE - AUDIT
003000*               WANTS THE FREE-TEXT REASON ON THE PRINTED BILL.
003100* 10/14/96 RMJ  GRADE-LEVEL PROPORTIONAL SPLIT REPLACES THE OLD
003200*               BLENDED-RATE MATH - MATCHES HEAD OFFICE'S NEW
003300*               SPREADSHEET TO THE CENT.  REQ #1481.
003400* 05/29/97 RMJ  APP-SETTINGS LOOKUP ADDED SO AUTO ARREARS CAN
003500*               BE SWITCHED OFF WITHOUT A RECOMPILE.
003600* 12/03/98 KDF  Y2K REMEDIATION - EXPANDED YEAR FIELDS TO 4
003700*               DIGITS THROUGHOUT (WAS 2-DIGIT + WINDOWING).
003800*               CENTURY WINDOW RULE REMOVED.  REQ #1522.
003900* 02/19/99 KDF  Y2K - VERIFIED PRIOR-PERIOD ROLLBACK LOGIC
004000*               (DEC OF PRIOR YEAR) ACROSS THE 1999/2000
004100*               BOUNDARY.  NO CHANGES REQUIRED.
004200* 09/07/00 RMJ  IDEMPOTENT REWRITE - RERUNNING A PERIOD NO
004300*               LONGER DUPLICATES THE INVOICE ROW.  REQ #1567.
004400* 03/14/01 RMJ  MINOR - DISPLAY TOTALS EVERY 500 GROWERS ON
004500*               THE OPERATOR CONSOLE, NOT JUST AT END-RTN.
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900*
005000*    CLASS VALID-GRADE-CODE IS THE SAME '1' THRU '2' TEST USED
005100*    ON THE COLLECTION SIDE - GRADE-1 IS FINE PLUCKING, GRADE-2
005200*    IS THE COARSER SECOND-FLUSH LEAF ADDED 09/03/89.  UPSI-0
005300*    IS THE AUTO-ARREARS MASTER SWITCH FOR SITES THAT DON'T
005400*    WANT TO MAINTAIN THE APP-SETTINGS ROW AT ALL - THE
005500*    05/29/97 APS-FILE LOOKUP TAKES PRECEDENCE WHEN PRESENT.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS VALID-GRADE-CODE IS '1' THRU '2'
005900     UPSI-0 ON STATUS IS AUTO-ARREARS-SWITCHED-ON
006000            OFF STATUS IS AUTO-ARREARS-SWITCHED-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400*    GROWER MASTER - DRIVES THE WHOLE RUN, ONE INVOICE
006500*    ATTEMPTED PER ROW.
006600     SELECT CUST-FILE ASSIGN TO CUSTMSTR
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-CUST-STATUS.
006900*
007000*    DAILY COLLECTION TRANSACTIONS - SORTED ASCENDING BY BOOK
007100*    NUMBER THEN DATE, SAME KEY ORDER AS CUST-FILE, SO BOTH
007200*    FILES ARE WALKED TOGETHER RATHER THAN RANDOM-READ.
007300     SELECT COLL-FILE ASSIGN TO COLLTRAN
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-COLL-STATUS.
007600*
007700*    MONTHLY RATE MASTER - ONE ROW PER PERIOD, RANDOM-KEYED
007800*    BY YEAR+MONTH.  HOLDS THE OFFICIAL GRADE-1/GRADE-2
007900*    RATES, TRANSPORT RATE, STAMP FEE AND SUPPLY-DEDUCT PCT.
008000     SELECT RATE-FILE ASSIGN TO RATEMSTR
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS RANDOM
008300         RECORD KEY IS RATE-YEAR-MONTH
008400         FILE STATUS IS WS-RATE-STATUS.
008500*
008600*    DEDUCTION MASTER - RE-TOTALED NIGHTLY BY TBDED200 BEFORE
008700*    THIS RUN; READ HERE, NEVER WRITTEN.
008800     SELECT DED-FILE ASSIGN TO DEDMSTR
008900         ORGANIZATION IS INDEXED
009000         ACCESS MODE IS RANDOM
009100         RECORD KEY IS DED-KEY-FIELDS
009200         FILE STATUS IS WS-DED-STATUS.
009300*
009400*    INVOICE MASTER - THE OUTPUT OF THIS RUN, ALSO READ BACK
009500*    (DYNAMIC ACCESS) FOR THE PRIOR-PERIOD ARREARS LOOKUP AND
009600*    FOR THE IDEMPOTENT REWRITE CHECK ADDED 09/07/00.
009700     SELECT INV-FILE ASSIGN TO INVMSTR
009800         ORGANIZATION IS INDEXED
009900         ACCESS MODE IS DYNAMIC
010000         RECORD KEY IS INV-KEY-FIELDS
010100         FILE STATUS IS WS-INV-STATUS.
010200*
010300*    SITE-WIDE CONFIGURATION ROWS - ONLY ONE KEY IS READ BY
010400*    THIS PROGRAM, AUTO_ARREARS_CARRY_FORWARD, ADDED 05/29/97
010500*    SO THE FEATURE CAN BE TOGGLED WITHOUT A RECOMPILE.
010600     SELECT APS-FILE ASSIGN TO APSMSTR
010700         ORGANIZATION IS INDEXED
010800         ACCESS MODE IS RANDOM
010900         RECORD KEY IS APS-SETTING-KEY
011000         FILE STATUS IS WS-APS-STATUS.
011100*
011200*    RUN CONTROL REPORT - ADDED 11/30/92 FOR AUDIT, ONE
011300*    DETAIL LINE PER INVOICE PLUS A FOOTER TOTAL LINE.
011400     SELECT RPT-FILE ASSIGN TO INVRPT
011500         ORGANIZATION IS SEQUENTIAL
011600         FILE STATUS IS WS-RPT-STATUS.
011700*
011800 DATA DIVISION.
011900 FILE SECTION.
012000*
012100*    GROWER (CUSTOMER) MASTER - SEE CUSTMST.DD.CBL FOR THE
012200*    FULL LAYOUT, INCLUDING THE ENGLISH/SINHALA NAME PAIR AND
012300*    THE TRANSPORT-EXEMPT SWITCH USED BY RULE 3 BELOW.
012400 FD  CUST-FILE
012500     RECORD CONTAINS 500 CHARACTERS
012600     LABEL RECORDS ARE STANDARD.
012700 COPY 'CUSTMST.DD.CBL'.
012800*
012900*    DAILY COLLECTION TRANSACTIONS - SEE COLLMST.DD.CBL.
013000*    NOTE THAT RATE-PER-KG AND TOTAL-AMOUNT ON THIS RECORD ARE
013100*    SET BY TBCOL300 AT COLLECTION TIME AND ARE NOT THE SAME
013200*    THING AS THE OFFICIAL MONTHLY RATE READ FROM RATE-FILE
013300*    BELOW - THIS PROGRAM ONLY USES COLL-WEIGHT-KG AND
013400*    COLL-GRADE OFF THIS RECORD, NEVER COLL-RATE-PER-KG.
013500 FD  COLL-FILE
013600     RECORD CONTAINS 71 CHARACTERS
013700     LABEL RECORDS ARE STANDARD.
013800 COPY 'COLLMST.DD.CBL'.
013900*
014000*    MONTHLY RATE MASTER - SEE RATEMST.DD.CBL FOR THE FULL
014100*    RATE-CARD LAYOUT (GRADE1/GRADE2 RATE, TRANSPORT RATE,
014200*    STAMP FEE, SUPPLY-DEDUCT PCT, TEA-PACKET PRICE).
014300 FD  RATE-FILE
014400     RECORD CONTAINS 57 CHARACTERS
014500     LABEL RECORDS ARE STANDARD.
014600 COPY 'RATEMST.DD.CBL'.
014700*
014800*    DEDUCTION MASTER SNAPSHOT - SEE DEDMST.DD.CBL.  THIS
014900*    PROGRAM COPIES THE NINE DEDUCTION FIELDS VERBATIM ONTO
015000*    THE INVOICE (08/18/94 CHANGE) RATHER THAN RE-SUMMING
015100*    THEM - THAT SUMMATION IS TBDED200'S JOB.
015200 FD  DED-FILE
015300     RECORD CONTAINS 334 CHARACTERS
015400     LABEL RECORDS ARE STANDARD.
015500 COPY 'DEDMST.DD.CBL'.
015600*
015700*    INVOICE MASTER - SEE INVMST.DD.CBL.  KEYED BY BOOK
015800*    NUMBER + YEAR + MONTH SO A RE-RUN OF THE SAME PERIOD
015900*    REWRITES RATHER THAN DUPLICATING (RULE 8, REQ #1567).
016000 FD  INV-FILE
016100     RECORD CONTAINS 533 CHARACTERS
016200     LABEL RECORDS ARE STANDARD.
016300 COPY 'INVMST.DD.CBL'.
016400*
016500*    APPLICATION SETTINGS - SEE APSMST.DD.CBL.  A SMALL
016600*    KEY/VALUE TABLE; ONLY THE AUTO-ARREARS KEY IS READ HERE.
016700 FD  APS-FILE
016800     RECORD CONTAINS 70 CHARACTERS
016900     LABEL RECORDS ARE STANDARD.
017000 COPY 'APSMST.DD.CBL'.
017100*
017200*    RUN CONTROL REPORT - A PLAIN 132-COLUMN PRINT FILE, NO
017300*    COPYBOOK, LAID OUT DIRECTLY BELOW AS RPT-DETAIL-LINE /
017400*    RPT-HEADING-LINE-1/2 / RPT-TOTAL-LINE / RPT-COUNT-LINE.
017500 FD  RPT-FILE
017600     RECORD CONTAINS 132 CHARACTERS
017700     LABEL RECORDS ARE STANDARD.
017800 01  RPT-LINE.
017900     05  FILLER                          PIC X(132).
018000*
018100 WORKING-STORAGE SECTION.
018200*
018300*    FILE-STATUS BYTES FOR ALL SEVEN FILES THIS PROGRAM
018400*    OPENS, WITH 88-LEVEL SHORTHAND FOR THE OK / EOF /
018500*    NOTFND CONDITIONS EACH FILE ACTUALLY NEEDS.
018600 01  WS-FILE-STATUSES.
018700     05  WS-CUST-STATUS                  PIC X(02).
018800         88  WS-CUST-OK                      VALUE '00'.
018900         88  WS-CUST-EOF                     VALUE '10'.
019000     05  WS-COLL-STATUS                  PIC X(02).
019100         88  WS-COLL-OK                      VALUE '00'.
019200         88  WS-COLL-EOF                     VALUE '10'.
019300     05  WS-RATE-STATUS                  PIC X(02).
019400         88  WS-RATE-OK                      VALUE '00'.
019500         88  WS-RATE-NOTFND                  VALUE '23'.
019600     05  WS-DED-STATUS                   PIC X(02).
019700         88  WS-DED-OK                       VALUE '00'.
019800         88  WS-DED-NOTFND                   VALUE '23'.
019900     05  WS-INV-STATUS                   PIC X(02).
020000         88  WS-INV-OK                       VALUE '00'.
020100         88  WS-INV-NOTFND                   VALUE '23'.
020200     05  WS-APS-STATUS                   PIC X(02).
020300         88  WS-APS-OK                       VALUE '00'.
020400         88  WS-APS-NOTFND                   VALUE '23'.
020500*        THE REPORT FILE'S STATUS ISN'T TESTED ANYWHERE -
020600*        A PRINT-FILE WRITE FAILURE ON THIS SYSTEM HAS
020700*        ALWAYS MEANT A FULL SPOOL VOLUME, WHICH ABENDS THE
020800*        STEP ANYWAY BEFORE THE PROGRAM COULD REACT TO IT.
020900     05  WS-RPT-STATUS                   PIC X(02).
021000     05  FILLER                          PIC X(02).
021100*
021200*    CONTROL SWITCHES FOR THE RUN.  WS-GROWER-ERROR-SW IS
021300*    RESET AT THE TOP OF EVERY 1000-PROCESS-GROWER PASS AND
021400*    IS THE ONLY THING THAT ROUTES A ROW TO 1000-SKIP INSTEAD
021500*    OF THE NORMAL CONTROL-TOTAL ACCUMULATION.
021600 01  WS-SWITCHES.
021700     05  WS-CUST-EOF-SW                  PIC 9(01) VALUE 0.
021800     05  WS-COLL-EOF-SW                  PIC 9(01) VALUE 0.
021900     05  WS-INV-FOUND-SW                 PIC X(01) VALUE 'N'.
022000         88  WS-INV-WAS-FOUND                VALUE 'Y'.
022100     05  WS-GROWER-ERROR-SW              PIC X(01) VALUE 'N'.
022200         88  WS-GROWER-IN-ERROR              VALUE 'Y'.
022300     05  WS-AUTO-ARREARS-SW              PIC X(01) VALUE 'N'.
022400         88  WS-AUTO-ARREARS-ON              VALUE 'Y'.
022500     05  FILLER                          PIC X(01).
022600*
022700*    RUN PERIOD - CCYYMM COMES IN OFF THE COMMAND LINE, NOT A
022800*    SCREEN PROMPT, SINCE THIS IS A UNATTENDED MONTH-END JOB.
022900*    THE WHOLE-COMMAND-LINE FIELD IS WIDE ENOUGH TO ABSORB
023000*    ANY EXTRA JCL/SHELL PARAMETERS TACKED ON AFTER THE
023100*    PERIOD WITHOUT TRUNCATING THE PART WE CARE ABOUT.
023200 01  WS-RUN-PARMS.
023300     05  WS-COMMAND-LINE                 PIC X(40).
023400     05  WS-RUN-PERIOD.
023500         10  WS-RUN-YEAR                 PIC 9(04).
023600         10  WS-RUN-MONTH                PIC 9(02).
023700*        SAME SIX DIGITS, ALTERNATE VIEW FOR THE UNSTRING.
023800     05  WS-RUN-PERIOD-R REDEFINES WS-RUN-PERIOD
023900                                          PIC 9(06).
024000     05  FILLER                          PIC X(20).
024100*
024200*    PRIOR-PERIOD YEAR/MONTH, USED ONLY WHEN AUTO-ARREARS IS
024300*    ON, TO LOOK BACK ONE MONTH ON THE INVOICE MASTER FOR A
024400*    CARRY-FORWARD BALANCE (RULE 6).  DECEMBER ROLLS BACK TO
024500*    JANUARY OF THE PRIOR YEAR - VERIFIED ACROSS THE
024600*    1999/2000 BOUNDARY DURING Y2K TESTING, 02/19/99.
024700 01  WS-PRIOR-PERIOD-FIELDS.
024800     05  WS-PRIOR-YEAR                   PIC 9(04).
024900     05  WS-PRIOR-MONTH                  PIC 9(02).
025000     05  FILLER                          PIC X(02).
025100*
025200*    ONE MONTH'S GRADE-1 AND GRADE-2 KG, ACCUMULATED FROM THE
025300*    COLLECTION FILE BY 2200-ACCUM-COLLECTIONS AND RESET TO
025400*    ZERO AT THE TOP OF EVERY GROWER.
025500 01  WS-GRADE-ACCUM-FIELDS         COMP-3.
025600     05  WS-GRADE1-KG                    PIC S9(8)V99.
025700     05  WS-GRADE2-KG                    PIC S9(8)V99.
025800     05  FILLER                          PIC X(01).
025900*
026000*    SCRATCH FIELDS FOR THE RULE 1/2/6 CALCULATIONS -
026100*    REDUCTION-MULTIPLIER IS THE (1 - SUPPLY-PCT) FACTOR
026200*    SHARED BY BOTH GRADES' PAYABLE-KG COMPUTATION, AND THE
026300*    THREE ARREARS FIELDS ARE KEPT SEPARATE (MANUAL VS AUTO
026400*    VS THE COMBINED TOTAL) SO THE INVOICE CAN SHOW WHICH
026500*    SOURCE THE CARRIED-FORWARD BALANCE CAME FROM IF EVER
026600*    NEEDED FOR A QUERY.
026700 01  WS-CALC-FIELDS                COMP-3.
026800     05  WS-REDUCTION-MULTIPLIER         PIC S9(1)V9999.
026900     05  WS-PAYABLE-GRADE1-KG            PIC S9(8)V99.
027000     05  WS-PAYABLE-GRADE2-KG            PIC S9(8)V99.
027100     05  WS-TOTAL-ARREARS                PIC S9(8)V99.
027200     05  WS-AUTO-ARREARS                 PIC S9(8)V99.
027300     05  WS-MANUAL-ARREARS               PIC S9(8)V99.
027400     05  FILLER                          PIC X(01).
027500*
027600*    GROWERS PROCESSED VS SKIPPED - PRINTED BOTH ON THE
027700*    OPERATOR CONSOLE (9900-END-RTN) AND ON THE RUN CONTROL
027800*    REPORT'S COUNT LINE.
027900 01  WS-COUNTERS                   COMP-3.
028000     05  WS-GROWERS-PROCESSED            PIC 9(07) VALUE 0.
028100     05  WS-GROWERS-SKIPPED              PIC 9(07) VALUE 0.
028200     05  FILLER                          PIC X(01).
028300*
028400*    OLD-STYLE STANDALONE COUNTER - CARRIED OVER FROM THE
028500*    OPERATOR-PROGRESS DISPLAY IN THE ORIGINAL RUN.
028600 77  WS-DISPLAY-COUNT                    PIC 9(05) VALUE 0
028700                                              COMP-3.
028800*
028900*    RUN-WIDE CONTROL TOTALS FOR THE REPORT FOOTER - ADDED
029000*    11/30/92 SO AUDIT COULD TIE THE BATCH OUT WITHOUT
029100*    RE-ADDING EVERY DETAIL LINE BY HAND.
029200 01  WS-CONTROL-TOTALS             COMP-3.
029300     05  WS-TOTAL-KG-CTL                 PIC S9(9)V99 VALUE 0.
029400     05  WS-TOTAL-AMT-CTL                PIC S9(9)V99 VALUE 0.
029500     05  WS-TOTAL-DED-CTL                PIC S9(9)V99 VALUE 0.
029600     05  WS-TOTAL-NET-CTL                PIC S9(9)V99 VALUE 0.
029700     05  FILLER                          PIC X(01).
029800*
029900*    STANDALONE TABLE-HANDLING SUBSCRIPT - NOT CURRENTLY
030000*    OCCURS-DRIVEN IN THIS PROGRAM, KEPT FOR THE NEXT TABLE
030100*    ADDED TO THE RUN.
030200 77  WS-SUBSCRIPT-I                      PIC S9(4) VALUE 0
030300                                              COMP.
030400*
030500*    ONE PRINT LINE PER GROWER ON THE RUN CONTROL REPORT -
030600*    BOOK NUMBER, NAME, AND THE FOUR HEADLINE AMOUNTS.
030700 01  RPT-DETAIL-LINE.
030800     05  RD-BOOK-NUMBER                  PIC X(20).
030900     05  FILLER                          PIC X(02).
031000     05  RD-CUSTOMER-NAME                PIC X(30).
031100     05  FILLER                          PIC X(02).
031200     05  RD-TOTAL-KG                     PIC ZZZ,ZZ9.99.
031300     05  FILLER                          PIC X(02).
031400     05  RD-TOTAL-AMOUNT                 PIC ZZZ,ZZ9.99-.
031500     05  FILLER                          PIC X(02).
031600     05  RD-TOTAL-DEDUCTIONS             PIC ZZZ,ZZ9.99-.
031700     05  FILLER                          PIC X(02).
031800     05  RD-NET-AMOUNT                   PIC ZZZ,ZZ9.99-.
031900     05  FILLER                          PIC X(15).
032000*
032100*    REPORT TITLE LINE - WRITTEN ONCE AT THE TOP OF EVERY RUN.
032200 01  RPT-HEADING-LINE-1.
032300     05  FILLER                          PIC X(30)
032400         VALUE 'TBINV100 - INVOICE GEN RUN'.
032500     05  FILLER                          PIC X(102) VALUE SPACES.
032600*
032700*    COLUMN-HEADING LINE UNDER THE TITLE.
032800 01  RPT-HEADING-LINE-2.
032900     05  FILLER                          PIC X(20) VALUE
033000         'BOOK NUMBER'.
033100     05  FILLER                          PIC X(12) VALUE
033200         'GROWER NAME'.
033300     05  FILLER                          PIC X(20) VALUE
033400         'TOTAL KG'.
033500     05  FILLER                          PIC X(80) VALUE SPACES.
033600*
033700*    FOOTER LINE - THE FOUR RUN-WIDE CONTROL TOTALS AUDIT
033800*    ASKED FOR IN 11/30/92, REQ #1355.
033900 01  RPT-TOTAL-LINE.
034000     05  FILLER                          PIC X(20) VALUE
034100         'RUN CONTROL TOTALS -'.
034200     05  RT-KG                           PIC ZZZ,ZZ9.99.
034300     05  FILLER                          PIC X(01) VALUE SPACE.
034400     05  RT-AMOUNT                       PIC ZZZ,ZZ9.99-.
034500     05  FILLER                          PIC X(01) VALUE SPACE.
034600     05  RT-DEDUCTIONS                   PIC ZZZ,ZZ9.99-.
034700     05  FILLER                          PIC X(01) VALUE SPACE.
034800     05  RT-NET                          PIC ZZZ,ZZ9.99-.
034900     05  FILLER                          PIC X(40) VALUE SPACES.
035000*
035100*    FOOTER COUNT LINE - GROWERS ACTUALLY INVOICED VS
035200*    SKIPPED, PRINTED RIGHT BELOW THE TOTAL LINE ABOVE.
035300 01  RPT-COUNT-LINE.
035400     05  FILLER                          PIC X(30) VALUE
035500         'INVOICES GENERATED  :'.
035600     05  RC-GENERATED                    PIC ZZZ,ZZ9.
035700     05  FILLER                          PIC X(30) VALUE
035800         'GROWERS SKIPPED     :'.
035900     05  RC-SKIPPED                      PIC ZZZ,ZZ9.
036000     05  FILLER                          PIC X(38) VALUE SPACES.
036100*
036200 PROCEDURE DIVISION.
036300*
036400*    MAIN-LINE - PARSES THE RUN PERIOD OFF THE COMMAND LINE,
036500*    OPENS ALL SEVEN FILES, PRINTS THE REPORT HEADING, THEN
036600*    WALKS THE GROWER MASTER FROM END TO END.  THE APP
036700*    SETTINGS LOOKUP (2410) RUNS ONCE, BEFORE THE FIRST
036800*    GROWER, SINCE THE AUTO-ARREARS SWITCH DOESN'T CHANGE
036900*    MID-RUN.
037000 0100-MAIN-LINE.
037100     DISPLAY '* * * TBINV100 - MONTHLY INVOICE RUN * * *'.
037200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
037300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
037400         INTO WS-RUN-PERIOD-R.
037500*        NO RUN WITHOUT A PERIOD - THIS IS AN UNATTENDED
037600*        BATCH JOB, THERE IS NO OPERATOR TO PROMPT AGAIN.
037700     IF WS-RUN-PERIOD-R = ZERO
037800         DISPLAY '!!!! ENTER RUN PERIOD CCYYMM ON COMMAND'
037900         DISPLAY '!!!! LINE - RUN ABORTED'
038000         STOP RUN.
038100     OPEN INPUT  CUST-FILE
038200                 COLL-FILE
038300     OPEN I-O    RATE-FILE
038400                 DED-FILE
038500                 INV-FILE
038600                 APS-FILE
038700     OPEN OUTPUT RPT-FILE.
038800     WRITE RPT-LINE FROM RPT-HEADING-LINE-1.
038900     WRITE RPT-LINE FROM RPT-HEADING-LINE-2.
039000     PERFORM 2410-READ-APP-SETTING.
039100     PERFORM 0300-READ-CUSTOMER.
039200     PERFORM 0400-READ-COLLECTION.
039300     PERFORM 1000-PROCESS-GROWER THRU 1000-EXIT
039400         UNTIL WS-CUST-EOF-SW = 1.
039500     PERFORM 9000-PRINT-CONTROL-TOTALS.
039600     PERFORM 9900-END-RTN.
039700*
039800*    SEQUENTIAL READ OF THE GROWER MASTER - THE OUTER LOOP
039900*    OF THE WHOLE RUN.
040000 0300-READ-CUSTOMER.
040100     READ CUST-FILE
040200         AT END MOVE 1 TO WS-CUST-EOF-SW.
040300*
040400*    SEQUENTIAL READ OF THE COLLECTION FILE - ADVANCED BY
040500*    2210-ACCUM-ONE-COLLECTION, NOT DIRECTLY BY MAIN-LINE
040600*    AFTER THE FIRST CALL.
040700 0400-READ-COLLECTION.
040800     READ COLL-FILE
040900         AT END MOVE 1 TO WS-COLL-EOF-SW.
041000*
041100******************************************************
041200*  1000 SERIES - ONE GROWER, ONE PERIOD               *
041300******************************************************
041400*    A BLANK BOOK NUMBER ON THE GROWER MASTER IS THE ONLY
041500*    THING THAT SKIPS A ROW OUTRIGHT (04/05/93 FIX) - EVERY
041600*    OTHER FAILURE (BAD REWRITE, MISSING RATE ROW, ETC) IS
041700*    HANDLED INSIDE THE INDIVIDUAL STEP AND STILL PRODUCES
041800*    AN INVOICE, JUST POSSIBLY WITH ZEROED FIELDS.
041900 1000-PROCESS-GROWER.
042000     MOVE 'N' TO WS-GROWER-ERROR-SW.
042100     MOVE ZERO TO WS-GRADE1-KG WS-GRADE2-KG.
042200     IF CUST-BOOK-NUMBER = SPACES
042300         MOVE 'Y' TO WS-GROWER-ERROR-SW
042400         DISPLAY '!! SKIPPED - BLANK BOOK NUMBER ON CUSTMSTR'
042500         GO TO 1000-SKIP.
042600     PERFORM 2100-READ-MONTHLY-RATE.
042700     PERFORM 2200-ACCUM-COLLECTIONS THRU 2200-EXIT.
042800     PERFORM 2300-READ-DEDUCTION.
042900     PERFORM 2400-CARRY-FORWARD-ARREARS.
043000     PERFORM 3000-CALC-INVOICE.
043100     PERFORM 3900-WRITE-INVOICE.
043200*        3900 CAN STILL SET THE ERROR SWITCH IF THE REWRITE/
043300*        WRITE FAILS - CHECK AGAIN BEFORE COUNTING THE ROW AS
043400*        A SUCCESSFUL INVOICE.
043500     IF WS-GROWER-IN-ERROR
043600         GO TO 1000-SKIP.
043700     PERFORM 8000-PRINT-DETAIL-LINE.
043800     ADD 1 TO WS-GROWERS-PROCESSED.
043900     ADD INV-TOTAL-KG          TO WS-TOTAL-KG-CTL.
044000     ADD INV-TOTAL-AMOUNT      TO WS-TOTAL-AMT-CTL.
044100     ADD INV-TOTAL-DEDUCTIONS  TO WS-TOTAL-DED-CTL.
044200     ADD INV-NET-AMOUNT        TO WS-TOTAL-NET-CTL.
044300     GO TO 1000-CONTINUE.
044400 1000-SKIP.
044500     ADD 1 TO WS-GROWERS-SKIPPED.
044600 1000-CONTINUE.
044700*        PROGRESS DISPLAY EVERY 500 GROWERS - ADDED 03/14/01
044800*        SO THE OPERATOR CAN SEE THE JOB IS STILL MOVING
044900*        DURING A LARGE ESTATE'S MONTH-END RUN, NOT JUST AT
045000*        THE VERY END.
045100     ADD 1 TO WS-DISPLAY-COUNT.
045200     IF WS-DISPLAY-COUNT = 500
045300         DISPLAY WS-GROWERS-PROCESSED ' GROWERS DONE SO FAR'
045400         MOVE 0 TO WS-DISPLAY-COUNT.
045500     PERFORM 0300-READ-CUSTOMER.
045600 1000-EXIT.
045700     EXIT.
045800*
045900*    STEP 2 - MONTHLY-RATE, DEFAULT SUPPLY PCT 4.00 IF ABSENT
046000*    A MISSING RATE ROW FOR THE PERIOD IS TREATED AS "NO
046100*    RATES SET YET" RATHER THAN AN ERROR - EVERY GRADE AND
046200*    FEE FIELD ZEROES OUT EXCEPT THE SUPPLY-DEDUCT PCT, WHICH
046300*    DEFAULTS TO THE STANDARD 4.00% SO THE INVOICE STILL
046400*    SHOWS A SENSIBLE PAYABLE-KG EVEN WITHOUT A RATE CARD.
046500 2100-READ-MONTHLY-RATE.
046600     MOVE WS-RUN-YEAR  TO RATE-YEAR.
046700     MOVE WS-RUN-MONTH TO RATE-MONTH.
046800     READ RATE-FILE
046900         INVALID KEY
047000             MOVE ZERO TO RATE-TEA-PACKET-PRICE
047100                          RATE-TRANSPORT-PER-KG
047200                          RATE-STAMP-FEE
047300                          RATE-GRADE1-RATE
047400                          RATE-GRADE2-RATE
047500             MOVE 4.00 TO RATE-SUPPLY-DEDUCT-PCT.
047600*
047700*    STEPS 3-4 - ACCUMULATE GRADE1/GRADE2 KG FOR THE PERIOD.
047800*    COLL-FILE IS SORTED ASCENDING BY BOOK NUMBER THEN DATE,
047900*    SAME ORDER AS CUST-FILE, SO WE WALK BOTH TOGETHER - THIS
048000*    IS A CLASSIC MATCHED-FILE MERGE, NOT A RANDOM READ, AND
048100*    DEPENDS ENTIRELY ON THE UPSTREAM SORT ORDER HOLDING.
048200 2200-ACCUM-COLLECTIONS.
048300     PERFORM 2210-ACCUM-ONE-COLLECTION THRU 2210-EXIT
048400         UNTIL WS-COLL-EOF-SW = 1
048500            OR COLL-BOOK-NUMBER NOT = CUST-BOOK-NUMBER.
048600 2200-EXIT.
048700     EXIT.
048800*
048900*    ONLY COLLECTION ROWS DATED WITHIN THE RUN PERIOD COUNT -
049000*    A GROWER'S BOOK CAN CARRY ROWS FROM AN EARLIER MONTH
049100*    THAT SIMPLY HAVEN'T BEEN INVOICED YET FOR SOME OTHER
049200*    REASON, AND THOSE MUST NOT BE DOUBLE-COUNTED HERE.
049300*    NOTE THIS PARAGRAPH READS COLL-WEIGHT-KG AND COLL-GRADE
049400*    ONLY - IT NEVER TOUCHES COLL-RATE-PER-KG OR
049500*    COLL-TOTAL-AMOUNT, WHICH BELONG TO TBCOL300.
049600 2210-ACCUM-ONE-COLLECTION.
049700     IF COLL-DATE-CCYY = WS-RUN-YEAR
049800        AND COLL-DATE-MM = WS-RUN-MONTH
049900         IF COLL-GRADE-1
050000             ADD COLL-WEIGHT-KG TO WS-GRADE1-KG
050100         ELSE
050200         IF COLL-GRADE-2
050300             ADD COLL-WEIGHT-KG TO WS-GRADE2-KG.
050400     PERFORM 0400-READ-COLLECTION.
050500 2210-EXIT.
050600     EXIT.
050700*
050800*    STEP 5 - DEDUCTION SNAPSHOT (RULE 5).  EVERY FIELD MOVED
050900*    HERE IS COPIED VERBATIM FROM DEDMSTR (08/18/94 CHANGE) -
051000*    TBDED200 HAS ALREADY DONE THE SUMMING, THIS PROGRAM
051100*    NEVER RE-ADDS THE NINE DEDUCTION AMOUNTS ITSELF.  A ROW
051200*    NOT FOUND FOR THE PERIOD MEANS THE GROWER HAD NO
051300*    ADVANCES/LOANS/ETC KEYED THIS MONTH - EVERYTHING DEFAULTS
051400*    TO ZERO AND THE ARREARS SWITCH DEFAULTS TO 'A' (ABSENT).
051500 2300-READ-DEDUCTION.
051600     MOVE CUST-BOOK-NUMBER TO DED-BOOK-NUMBER.
051700     MOVE WS-RUN-YEAR      TO DED-YEAR.
051800     MOVE WS-RUN-MONTH     TO DED-MONTH.
051900     READ DED-FILE
052000         INVALID KEY
052100             MOVE ZERO TO DED-LAST-MONTH-ARREARS
052200                          DED-ADVANCE-AMOUNT
052300                          DED-LOAN-AMOUNT
052400                          DED-FERTILIZER1-AMOUNT
052500                          DED-FERTILIZER2-AMOUNT
052600                          DED-TEA-PACKETS-COUNT
052700                          DED-TEA-PACKETS-TOTAL
052800                          DED-AGROCHEMICALS-AMOUNT
052900                          DED-OTHER-DEDUCTIONS
053000             MOVE SPACES TO DED-OTHER-DEDUCTIONS-NOTE
053100             MOVE 'A'    TO DED-ARREARS-SW.
053200*
053300*    STEP 6 / RULE 6 - ARREARS CARRY-FORWARD.
053400*    MANUAL ARREARS COME FROM THE DEDUCTION SNAPSHOT ITSELF
053500*    (WHEN PRESENT); AUTO ARREARS ARE COMPUTED SEPARATELY BY
053600*    LOOKING BACK ONE PERIOD ON THE INVOICE MASTER, AND ONLY
053700*    WHEN THE SITE HAS THE AUTO-ARREARS APP SETTING TURNED
053800*    ON.  BOTH SOURCES ARE ADDITIVE - A GROWER CAN IN THEORY
053900*    HAVE BOTH A MANUALLY KEYED ARREARS FIGURE AND AN
054000*    AUTO-DETECTED NEGATIVE BALANCE FROM LAST MONTH.
054100 2400-CARRY-FORWARD-ARREARS.
054200     MOVE ZERO TO WS-MANUAL-ARREARS WS-AUTO-ARREARS
054300                  WS-TOTAL-ARREARS.
054400     IF DED-ARREARS-PRESENT
054500         MOVE DED-LAST-MONTH-ARREARS TO WS-MANUAL-ARREARS.
054600     IF WS-AUTO-ARREARS-ON
054700         PERFORM 2420-CALC-PRIOR-PERIOD
054800         PERFORM 2430-READ-PRIOR-INVOICE.
054900     ADD WS-MANUAL-ARREARS WS-AUTO-ARREARS
055000         GIVING WS-TOTAL-ARREARS.
055100*
055200*    APP-SETTINGS LOOKUP - ADDED 05/29/97 SO AUTO ARREARS CAN
055300*    BE SWITCHED OFF SITE-WIDE WITHOUT A RECOMPILE.  THE
055400*    SETTING VALUE IS UPPERCASED BEFORE THE COMPARE SO
055500*    'TRUE', 'True' AND 'true' ALL BEHAVE THE SAME - THE
055600*    ESTATE OFFICE CLERKS TYPE THESE BY HAND.  A MISSING
055700*    SETTING ROW LEAVES AUTO-ARREARS OFF, THE SAFER DEFAULT.
055800 2410-READ-APP-SETTING.
055900     MOVE 'AUTO_ARREARS_CARRY_FORWARD' TO APS-SETTING-KEY.
056000     READ APS-FILE
056100         INVALID KEY MOVE 'N' TO WS-AUTO-ARREARS-SW.
056200     IF WS-APS-OK
056300         MOVE APS-SETTING-VALUE TO APS-SETTING-VALUE-UC
056400         INSPECT APS-SETTING-VALUE-UC CONVERTING
056500             'abcdefghijklmnopqrstuvwxyz' TO
056600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056700         IF APS-SETTING-VALUE-UC (1:4) = 'TRUE'
056800             MOVE 'Y' TO WS-AUTO-ARREARS-SW
056900         ELSE
057000             MOVE 'N' TO WS-AUTO-ARREARS-SW.
057100*
057200*    JANUARY ROLLS BACK TO DECEMBER OF THE PRIOR YEAR - THE
057300*    ONLY MONTH-BOUNDARY CASE IN THIS CALCULATION.  VERIFIED
057400*    SPECIFICALLY ACROSS THE 1999/2000 TURN OF CENTURY DURING
057500*    Y2K TESTING (02/19/99) SINCE THE YEAR SUBTRACTION HAD TO
057600*    KEEP WORKING WITH THE NEW FOUR-DIGIT YEAR FIELD.
057700 2420-CALC-PRIOR-PERIOD.
057800     IF WS-RUN-MONTH = 1
057900         COMPUTE WS-PRIOR-YEAR = WS-RUN-YEAR - 1
058000         MOVE 12 TO WS-PRIOR-MONTH
058100     ELSE
058200         MOVE WS-RUN-YEAR TO WS-PRIOR-YEAR
058300         COMPUTE WS-PRIOR-MONTH = WS-RUN-MONTH - 1.
058400*
058500*    A NEGATIVE NET-AMOUNT ON LAST PERIOD'S INVOICE BECOMES
058600*    THIS PERIOD'S AUTO-ARREARS, FLIPPED POSITIVE SINCE
058700*    ARREARS ARE CARRIED AS A DEDUCTION, NOT A CREDIT.  NO
058800*    PRIOR INVOICE, OR A PRIOR INVOICE THAT NETTED POSITIVE
058900*    OR ZERO, MEANS NOTHING CARRIES FORWARD.
059000 2430-READ-PRIOR-INVOICE.
059100     MOVE CUST-BOOK-NUMBER TO INV-BOOK-NUMBER.
059200     MOVE WS-PRIOR-YEAR    TO INV-YEAR.
059300     MOVE WS-PRIOR-MONTH   TO INV-MONTH.
059400     READ INV-FILE
059500         INVALID KEY CONTINUE.
059600     IF WS-INV-OK AND INV-NET-AMOUNT < ZERO
059700         COMPUTE WS-AUTO-ARREARS = INV-NET-AMOUNT * -1.
059800*
059900******************************************************
060000*  3000 SERIES - BUSINESS RULES 1, 2, 3, 4, 7          *
060100******************************************************
060200*    ASSEMBLES THE WHOLE INVOICE ROW FOR ONE GROWER, ONE
060300*    PERIOD - CALLED ONCE FROM 1000-PROCESS-GROWER AND AGAIN
060400*    FROM 3900-WRITE-INVOICE BELOW SO THE FRESHLY-DETERMINED
060500*    NEW/REWRITE SWITCH DOESN'T DISTURB ANY FIELD ALREADY SET
060600*    HERE.
060700 3000-CALC-INVOICE.
060800     MOVE CUST-BOOK-NUMBER        TO INV-BOOK-NUMBER.
060900     MOVE WS-RUN-YEAR             TO INV-YEAR.
061000     MOVE WS-RUN-MONTH            TO INV-MONTH.
061100     MOVE CUST-NAME-ENGLISH       TO INV-CUSTOMER-NAME.
061200     MOVE CUST-NAME-SINHALA       TO INV-CUSTOMER-NAME-SINHALA.
061300     MOVE WS-GRADE1-KG            TO INV-GRADE1-KG.
061400     MOVE WS-GRADE2-KG            TO INV-GRADE2-KG.
061500     ADD  WS-GRADE1-KG WS-GRADE2-KG GIVING INV-TOTAL-KG.
061600     PERFORM 3100-CALC-SUPPLY-DEDUCTION.
061700     PERFORM 3200-CALC-GRADE-AMOUNTS.
061800     PERFORM 3300-CALC-TRANSPORT.
061900     MOVE RATE-STAMP-FEE          TO INV-STAMP-FEE.
062000*        RULE 6 CONTINUED - THE COMBINED ARREARS FIGURE FROM
062100*        2400 LANDS ON THE INVOICE HERE, WITH ITS OWN
062200*        PRESENT/ABSENT SWITCH SO A DOWNSTREAM QUERY CAN
062300*        TELL A GENUINE ZERO ARREARS FROM "NONE CARRIED".
062400     IF WS-TOTAL-ARREARS > ZERO
062500         MOVE 'S'                 TO INV-ARREARS-SW
062600         MOVE WS-TOTAL-ARREARS    TO INV-LAST-MONTH-ARREARS
062700     ELSE
062800         MOVE 'A'                 TO INV-ARREARS-SW
062900         MOVE ZERO                TO INV-LAST-MONTH-ARREARS.
063000*        RULE 5 CONTINUED - DEDUCTION SNAPSHOT FIELDS COPIED
063100*        VERBATIM ONTO THE INVOICE, INCLUDING THE FREE-TEXT
063200*        NOTE ADDED 03/02/95 FOR THE PRINTED BILL.
063300     MOVE DED-ADVANCE-AMOUNT      TO INV-ADVANCE-AMOUNT.
063400     MOVE DED-LOAN-AMOUNT         TO INV-LOAN-AMOUNT.
063500     MOVE DED-FERTILIZER1-AMOUNT  TO INV-FERTILIZER1-AMOUNT.
063600     MOVE DED-FERTILIZER2-AMOUNT  TO INV-FERTILIZER2-AMOUNT.
063700     MOVE DED-TEA-PACKETS-COUNT   TO INV-TEA-PACKETS-COUNT.
063800     MOVE DED-TEA-PACKETS-TOTAL   TO INV-TEA-PACKETS-TOTAL.
063900     MOVE DED-AGROCHEMICALS-AMOUNT
064000                                  TO INV-AGROCHEMICALS-AMOUNT.
064100     MOVE DED-OTHER-DEDUCTIONS    TO INV-OTHER-DEDUCTIONS.
064200     MOVE DED-OTHER-DEDUCTIONS-NOTE
064300                                  TO INV-OTHER-DEDUCTIONS-NOTE.
064400     PERFORM 3400-CALC-TOTALS.
064500*
064600*    RULE 1 - SUPPLY (MOISTURE) DEDUCTION.
064700*    THE SUPPLY-DEDUCT PCT COMES FROM THE MONTHLY RATE ROW
064800*    (OR THE 4.00% DEFAULT SET IN 2100 WHEN NO RATE ROW
064900*    EXISTS YET) AND IS APPLIED AGAINST TOTAL-KG BEFORE ANY
065000*    GRADE SPLIT HAPPENS - MOISTURE LOSS IS A PROPERTY OF THE
065100*    WHOLE DAY'S LEAF, NOT OF ANY ONE GRADE.
065200 3100-CALC-SUPPLY-DEDUCTION.
065300     MOVE RATE-SUPPLY-DEDUCT-PCT TO INV-SUPPLY-DEDUCT-PCT.
065400     COMPUTE INV-SUPPLY-DEDUCT-KG ROUNDED =
065500         INV-TOTAL-KG * INV-SUPPLY-DEDUCT-PCT / 100.
065600     COMPUTE INV-PAYABLE-KG =
065700         INV-TOTAL-KG - INV-SUPPLY-DEDUCT-KG.
065800*
065900*    RULE 2 - PER-GRADE PAYABLE SPLIT AND AMOUNT.
066000*    10/14/96 REWRITE - RATHER THAN BLEND GRADE1/GRADE2 INTO
066100*    ONE AVERAGE RATE, THE SAME SUPPLY-DEDUCTION PERCENTAGE
066200*    IS APPLIED SEPARATELY TO EACH GRADE'S RAW KG (VIA THE
066300*    SHARED REDUCTION-MULTIPLIER BELOW) SO EACH GRADE KEEPS
066400*    ITS OWN RATE ALL THE WAY THROUGH TO ITS OWN AMOUNT -
066500*    THIS IS WHAT MATCHES HEAD OFFICE'S SPREADSHEET TO THE
066600*    CENT, WHERE THE OLD BLENDED-RATE MATH USED TO DRIFT BY
066700*    A FEW CENTS ON A SPLIT COLLECTION MONTH.
066800 3200-CALC-GRADE-AMOUNTS.
066900     MOVE RATE-GRADE1-RATE TO INV-GRADE1-RATE.
067000     MOVE RATE-GRADE2-RATE TO INV-GRADE2-RATE.
067100     COMPUTE WS-REDUCTION-MULTIPLIER ROUNDED =
067200         1 - (INV-SUPPLY-DEDUCT-PCT / 100).
067300     COMPUTE WS-PAYABLE-GRADE1-KG ROUNDED =
067400         INV-GRADE1-KG * WS-REDUCTION-MULTIPLIER.
067500     COMPUTE WS-PAYABLE-GRADE2-KG ROUNDED =
067600         INV-GRADE2-KG * WS-REDUCTION-MULTIPLIER.
067700     COMPUTE INV-GRADE1-AMOUNT ROUNDED =
067800         WS-PAYABLE-GRADE1-KG * INV-GRADE1-RATE.
067900     COMPUTE INV-GRADE2-AMOUNT ROUNDED =
068000         WS-PAYABLE-GRADE2-KG * INV-GRADE2-RATE.
068100     ADD  INV-GRADE1-AMOUNT INV-GRADE2-AMOUNT
068200         GIVING INV-TOTAL-AMOUNT.
068300*
068400*    RULE 3 - TRANSPORT DEDUCTION.
068500*    ESTATE-GATE GROWERS ARE EXEMPT (REQ #1187, 07/22/90) -
068600*    THEY DELIVER THE LEAF THEMSELVES RATHER THAN HAVING THE
068700*    COMPANY LORRY COLLECT IT, SO THEY NEVER OWE THE
068800*    PER-KG TRANSPORT CHARGE REGARDLESS OF THE RATE CARD.
068900 3300-CALC-TRANSPORT.
069000     MOVE RATE-TRANSPORT-PER-KG TO INV-TRANSPORT-RATE-PER-KG.
069100     MOVE CUST-TRANSPORT-EXEMPT-SW TO INV-TRANSPORT-EXEMPT-SW.
069200     IF CUST-TRANSPORT-EXEMPT
069300         MOVE ZERO TO INV-TRANSPORT-DEDUCTION
069400     ELSE
069500         COMPUTE INV-TRANSPORT-DEDUCTION ROUNDED =
069600             INV-PAYABLE-KG * INV-TRANSPORT-RATE-PER-KG.
069700*
069800*    RULE 7 - TOTAL DEDUCTIONS AND NET AMOUNT.
069900*    EVERY DEDUCTION LINE ON THE INVOICE FEEDS THIS ONE SUM -
070000*    ARREARS, ADVANCE, LOAN, BOTH FERTILIZER ACCOUNTS, TEA
070100*    PACKETS, AGROCHEMICALS, TRANSPORT, STAMP FEE, AND OTHER
070200*    DEDUCTIONS - THEN NET-AMOUNT IS SIMPLY TOTAL-AMOUNT LESS
070300*    THAT SUM.  A NEGATIVE NET IS ALLOWED TO STAND HERE; IT
070400*    IS RULE 6'S JOB (NEXT MONTH, VIA 2430) TO CARRY IT
070500*    FORWARD, NOT THIS PARAGRAPH'S.
070600 3400-CALC-TOTALS.
070700     ADD INV-LAST-MONTH-ARREARS
070800         INV-ADVANCE-AMOUNT
070900         INV-LOAN-AMOUNT
071000         INV-FERTILIZER1-AMOUNT
071100         INV-FERTILIZER2-AMOUNT
071200         INV-TEA-PACKETS-TOTAL
071300         INV-AGROCHEMICALS-AMOUNT
071400         INV-TRANSPORT-DEDUCTION
071500         INV-STAMP-FEE
071600         INV-OTHER-DEDUCTIONS
071700         GIVING INV-TOTAL-DEDUCTIONS.
071800     COMPUTE INV-NET-AMOUNT =
071900         INV-TOTAL-AMOUNT - INV-TOTAL-DEDUCTIONS.
072000     MOVE 'G' TO INV-STATUS.
072100*
072200*    STEP 8 / RULE 8 - IDEMPOTENT WRITE, KEYED BY
072300*    BOOK-NUMBER + YEAR + MONTH.
072400*    09/07/00 CHANGE - A RE-RUN OF THE SAME PERIOD USED TO
072500*    ABEND ON A DUPLICATE-KEY WRITE; NOW THE PROBE READ BELOW
072600*    DECIDES WRITE VS REWRITE SO RERUNNING A MONTH (AFTER,
072700*    SAY, A LATE DEDUCTION CORRECTION) IS SAFE.  3000 IS
072800*    CALLED AGAIN HERE, AFTER THE PROBE, BECAUSE THE READ
072900*    ABOVE OVERWRITES INV-KEY-FIELDS AND THE INVOICE BODY
073000*    FIELDS NEED TO BE FRESHLY RECOMPUTED INTO THE RECORD
073100*    BUFFER BEFORE THE WRITE/REWRITE BELOW.
073200 3900-WRITE-INVOICE.
073300     MOVE 'N' TO WS-INV-FOUND-SW.
073400     MOVE CUST-BOOK-NUMBER TO INV-BOOK-NUMBER.
073500     MOVE WS-RUN-YEAR      TO INV-YEAR.
073600     MOVE WS-RUN-MONTH     TO INV-MONTH.
073700     READ INV-FILE
073800         INVALID KEY CONTINUE
073900         NOT INVALID KEY MOVE 'Y' TO WS-INV-FOUND-SW.
074000     PERFORM 3000-CALC-INVOICE.
074100     IF WS-INV-WAS-FOUND
074200         REWRITE INV-MASTER-REC
074300             INVALID KEY
074400                 DISPLAY '!! REWRITE FAILED - ' CUST-BOOK-NUMBER
074500                 MOVE 'Y' TO WS-GROWER-ERROR-SW
074600     ELSE
074700         WRITE INV-MASTER-REC
074800             INVALID KEY
074900                 DISPLAY '!! WRITE FAILED - ' CUST-BOOK-NUMBER
075000                 MOVE 'Y' TO WS-GROWER-ERROR-SW.
075100*
075200******************************************************
075300*  8000/9000 SERIES - RUN CONTROL REPORT               *
075400******************************************************
075500*    ONE DETAIL LINE PER SUCCESSFULLY INVOICED GROWER -
075600*    SKIPPED GROWERS DO NOT GET A DETAIL LINE, ONLY THE
075700*    FOOTER SKIPPED-COUNT REFLECTS THEM.
075800 8000-PRINT-DETAIL-LINE.
075900     MOVE SPACES               TO RPT-DETAIL-LINE.
076000     MOVE INV-BOOK-NUMBER      TO RD-BOOK-NUMBER.
076100     MOVE INV-CUSTOMER-NAME    TO RD-CUSTOMER-NAME.
076200     MOVE INV-TOTAL-KG         TO RD-TOTAL-KG.
076300     MOVE INV-TOTAL-AMOUNT     TO RD-TOTAL-AMOUNT.
076400     MOVE INV-TOTAL-DEDUCTIONS TO RD-TOTAL-DEDUCTIONS.
076500     MOVE INV-NET-AMOUNT       TO RD-NET-AMOUNT.
076600     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
076700*
076800*    FOOTER - RUN-WIDE CONTROL TOTALS THEN THE
076900*    GENERATED/SKIPPED COUNT LINE, WRITTEN ONCE AT THE END
077000*    OF THE RUN BEFORE THE REPORT FILE IS CLOSED.
077100 9000-PRINT-CONTROL-TOTALS.
077200     MOVE SPACES              TO RPT-TOTAL-LINE.
077300     MOVE WS-TOTAL-KG-CTL     TO RT-KG.
077400     MOVE WS-TOTAL-AMT-CTL    TO RT-AMOUNT.
077500     MOVE WS-TOTAL-DED-CTL    TO RT-DEDUCTIONS.
077600     MOVE WS-TOTAL-NET-CTL    TO RT-NET.
077700     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
077800     MOVE SPACES              TO RPT-COUNT-LINE.
077900     MOVE WS-GROWERS-PROCESSED TO RC-GENERATED.
078000     MOVE WS-GROWERS-SKIPPED   TO RC-SKIPPED.
078100     WRITE RPT-LINE FROM RPT-COUNT-LINE.
078200*
078300*    END-OF-RUN SUMMARY ON THE OPERATOR CONSOLE, THEN CLOSE
078400*    EVERYTHING AND STOP.
078500 9900-END-RTN.
078600     DISPLAY 'TBINV100 - GROWERS PROCESSED: '
078700         WS-GROWERS-PROCESSED.
078800     DISPLAY 'TBINV100 - GROWERS SKIPPED  : '
078900         WS-GROWERS-SKIPPED.
079000     CLOSE CUST-FILE COLL-FILE RATE-FILE DED-FILE
079100           INV-FILE APS-FILE RPT-FILE.
079200     STOP RUN.
