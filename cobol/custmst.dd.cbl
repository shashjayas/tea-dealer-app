000100************************************************************
000200* CUSTMST.DD.CBL
000300* GROWER MASTER RECORD - ONE ROW PER TEA GROWER / COLLECTION
000400* BOOK.  BOOK-NUMBER IS THE BUSINESS KEY (COLLECTION BOOK
000500* NUMBER ISSUED BY THE FIELD OFFICER).  KEPT SORTED SEQUENTIAL
000600* BY CUST-BOOK-NUMBER - NO ISAM ON THIS BOX.
000700************************************************************
000800 01  CUST-MASTER-REC.
000900     05  CUST-KEY-FIELDS.
001000         10  CUST-ID                     PIC 9(09).
001100         10  CUST-BOOK-NUMBER            PIC X(20).
001200*        OLD BOOKS NUMBERED NNNNN-RR (ROUTE-SERIAL); NEW
001300*        BOOKS ARE FREE-FORM.  REDEFINE FOR THE OLD SHAPE.
001400         10  CUST-BOOK-NUMBER-R REDEFINES CUST-BOOK-NUMBER.
001500             15  CUST-BOOK-ROUTE-PART    PIC X(05).
001600             15  CUST-BOOK-DASH          PIC X(01).
001700             15  CUST-BOOK-SERIAL-PART   PIC X(14).
001800     05  CUST-NAME-FIELDS.
001900         10  CUST-NAME-SINHALA           PIC X(60).
002000         10  CUST-NAME-ENGLISH           PIC X(60).
002100     05  CUST-ADDRESS-FIELDS.
002200         10  CUST-ADDRESS                PIC X(200).
002300         10  CUST-LAND-NAME              PIC X(60).
002400     05  CUST-CONTACT-FIELDS.
002500         10  CUST-NIC                    PIC X(20).
002600*        OLD NIC = 9 DIGITS + V/X SUFFIX, NEW NIC = 12
002700*        DIGITS.  REDEFINE GIVES US THE OLD-STYLE VIEW.
002800         10  CUST-NIC-OLD-R REDEFINES CUST-NIC.
002900             15  CUST-NIC-OLD-DIGITS     PIC 9(09).
003000             15  CUST-NIC-OLD-SUFFIX     PIC X(01).
003100             15  FILLER                  PIC X(10).
003200         10  CUST-CONTACT-NUMBER         PIC X(20).
003300     05  CUST-ROUTE                      PIC X(30).
003400     05  CUST-TRANSPORT-EXEMPT-SW        PIC X(01).
003500         88  CUST-TRANSPORT-EXEMPT          VALUE 'Y'.
003600         88  CUST-TRANSPORT-NOT-EXEMPT      VALUE 'N'.
003700     05  FILLER                          PIC X(20).
